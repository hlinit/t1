000100* 04/04/26 vbc - Created for CRA T1 batch - Select for Other-Info file.
000110*                Read whole into T4-Other-Table at SOJ - see T4DRV.
000120*
000130     select  T4-Other-File   assign to "OTHER-INFO"
000140             organization    line sequential
000150             file status     T4-Oth-Status.
000160*

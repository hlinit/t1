000100* 04/04/26 vbc - Created for CRA T1 batch - Select for tolerant Payload
000110*                Field file (U2 input - same key/value shape as Slip).
000120*
000130     select  T4-Payload-File  assign to "PAYLOAD-FIELDS"
000140             organization     line sequential
000150             file status      T4-Pld-Status.
000160*

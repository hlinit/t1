000100*******************************************
000110*                                          *
000120* Record Definition For T4 Normalized     *
000130*         Slip File                       *
000140*    Output of T4NORM (strict) and        *
000150*    T4XTR (tolerant) - same layout.      *
000160*******************************************
000170* File size 852 bytes.
000180*
000190* 04/04/26 vbc - Created for CRA T1 batch.
000200* 11/04/26 vbc - Box/Other tables bounded 20/10 per CRA slip max - added
000210*               count fields so T4IDNT & T4MAP don't walk FILLER.
000220*
000230 01  T4-Norm-Record.
000240     03  Nrm-Identity.
000250         05  Nrm-First-Name       pic x(20).
000260         05  Nrm-Last-Name        pic x(25).
000270         05  Nrm-Initial          pic x.
000280         05  Nrm-Sin              pic x(11).
000290         05  Nrm-Address          pic x(60).
000300         05  Nrm-Employer         pic x(40).
000310         05  Nrm-Payroll-Account  pic x(15).
000320     03  Nrm-No-Of-Boxes          binary-char unsigned.
000330     03  Nrm-Box-Grp                           occurs 20.
000340         05  Nrm-Box-Code         pic x(3).
000350         05  Nrm-Box-Is-Text      pic x.
000360             88  Nrm-Box-Text-Value    value "Y".
000370             88  Nrm-Box-Numeric-Value value "N".
000380         05  Nrm-Box-Amount       pic s9(7)v99  comp-3.
000390         05  Nrm-Box-Text         pic x(15).
000400     03  Nrm-No-Of-Other          binary-char unsigned.
000410     03  Nrm-Other-Grp                         occurs 10.
000420         05  Nrm-Other-Code       pic x(3).
000430         05  Nrm-Other-Amount     pic s9(7)v99  comp-3.
000440     03  filler                   pic x(10).
000450*

000100*******************************************
000110*                                          *
000120* Record Definition For T4 Taxpayer       *
000130*         Master File                     *
000140*    Ordered by Mst-Sin - one per         *
000150*    taxpayer.                            *
000160*******************************************
000170* File size 159 bytes.
000180*
000190* 04/04/26 vbc - Created for CRA T1 batch.
000200*
000210 01  T4-Master-Record.
000220     03  Mst-Tax-Year         pic 9(4).
000230     03  Mst-Province-Code    pic x(2).
000240     03  Mst-Full-Name        pic x(40).
000250     03  Mst-Sin              pic x(11).
000260     03  Mst-Date-Of-Birth    pic 9(8)    comp.
000270     03  Mst-Marital-Status   pic x(10).
000280         88  Mst-Is-Single         value "Single".
000290         88  Mst-Is-Married        value "Married".
000300         88  Mst-Is-Common-Law     value "Com-Law".
000310         88  Mst-Is-Widowed        value "Widowed".
000320         88  Mst-Is-Divorced       value "Divorced".
000330         88  Mst-Is-Separated      value "Separated".
000340     03  Mst-Street           pic x(30).
000350     03  Mst-City             pic x(20).
000360     03  Mst-Addr-Province    pic x(2).
000370     03  Mst-Postal-Code      pic x(7).
000380     03  filler               pic x(6).
000390*

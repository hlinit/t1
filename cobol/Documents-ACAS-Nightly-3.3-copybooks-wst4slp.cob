000100*******************************************
000110*                                          *
000120* Record Definition For T4 Slip Field     *
000130*          File                           *
000140*    One record per raw slip key/value    *
000150*    pair, terminated by key ENDSLIP      *
000160*    or EOF.                              *
000170*******************************************
000180* File size 94 bytes.
000190*
000200* 04/04/26 vbc - Created for CRA T1 batch (T4 slip capture).
000210*
000220 01  T4-Slip-Record.
000230     03  Slp-Field-Key        pic x(30).
000240     03  Slp-Field-Value      pic x(60).
000245     03  filler               pic x(4)    value spaces.
000250*

000100* 04/04/26 vbc - Created for CRA T1 batch - FD for Taxpayer Master.
000110*
000120 fd  T4-Master-File.
000130     copy "wst4mst.cob".
000140*

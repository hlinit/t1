000100*******************************************
000110*                                          *
000120* Record Definition For T4 Line Item      *
000130*         File                            *
000140*    Prefixed by SIN - many per           *
000150*    taxpayer - output of T4MAP.          *
000160*******************************************
000170* File size 101 bytes.
000180*
000190* 04/04/26 vbc - Created for CRA T1 batch.
000200*
000210 01  T4-Item-Record.
000220     03  Itm-Sin             pic x(11).
000230     03  Itm-Item-Key        pic x(20).
000240     03  Itm-Item-Label      pic x(45).
000250     03  Itm-Item-Amount     pic s9(7)v99  comp-3.
000260     03  Itm-Item-Level      pic x(10).
000270         88  Itm-Is-Federal        value "federal".
000280         88  Itm-Is-Provincial     value "provincial".
000290     03  Itm-Item-Form       pic x(10).
000300     03  Itm-Item-Ref        pic x(5).
000310     03  filler              pic x.
000320*

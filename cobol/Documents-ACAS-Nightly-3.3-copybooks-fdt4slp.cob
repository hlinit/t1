000100* 04/04/26 vbc - Created for CRA T1 batch - FD for Slip Field file.
000110*
000120 fd  T4-Slip-File.
000130     copy "wst4slp.cob".
000140*

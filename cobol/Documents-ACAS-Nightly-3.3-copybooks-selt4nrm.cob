000100* 04/04/26 vbc - Created for CRA T1 batch - Select for Normalized Slip
000110*                file (output of T4NORM and of T4XTR).
000120*
000130     select  T4-Norm-File     assign to "SLIP-NORM"
000140             organization     line sequential
000150             file status      T4-Nrm-Status.
000160*

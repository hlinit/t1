000100*****************************************************************
000110*                  T4 Slip Field Normalization                  *
000120*                                                                *
000130*          Strict normalizer - U1 of the CRA T1 add-on          *
000140*                                                                *
000150*****************************************************************
000160*
000170 identification          division.
000180*================================
000190*
000200      program-id.       t4norm.
000210**
000220*    Author.           Dennis R Falkirk CDP, ACP.
000230**
000240*    Installation.     Gatehouse Financial Systems.
000250**
000260*    Date-Written.     04/04/1988.
000270**
000280*    Date-Compiled.
000290**
000300*    Security.         Copyright (C) 1988 - 2026 & later, Dennis
000310*                      R Falkirk. Distributed under the GNU
000320*                      General Public License. See file COPYING.
000330**
000340*    Remarks.          Reads raw T4 slip key/value field pairs
000350*                      (one slip terminated by key ENDSLIP or by
000360*                      EOF) and normalizes them into one strict
000370*                      Normalized Slip record per taxpayer -
000380*                      identity fields, up to 20 numbered boxes
000390*                      and up to 10 other-information code/amount
000400*                      pairs. Box 10/12/54 are the string boxes;
000410*                      all other boxes are numeric.
000420*
000430*                      Semi-sourced from Basic code from vacprint.
000440**
000450*    Version.          See Prog-Name In Ws.
000460**
000470*    Called Modules.
000480*                      None.
000490**
000500*    Functions Used:
000510*                      None.
000520*    Files used :
000530*                      SLIP-FIELDS.  Raw slip field pairs - input.
000540*                      SLIP-NORM.    Normalized slip - output.
000550*
000560*    Error messages used.
000570* System wide:
000580*                      SY001, 10 & 13
000590* Program specific:
000600*                      T4001 - 3.
000610**
000620* Changes:
000630* 04/04/1988 vbc - 1.0.00 Created - Started coding from vacprint.
000640* 22/11/1991 vbc -     10 Added other-info letter-slot pairing.
000650* 09/06/1994 whc -     15 Box 10 province kept as text per CRA note.
000660* 14/02/1996 vbc -     20 Tidy error messages, add SY013 columns chk.
000670* 03/09/1998 vbc -     25 Y2K - Mst/Slip dates now hold century; no
000680*                       2-digit year held anywhere in this program.
000690* 11/07/2001 jds -     30 Fix: Slip1Box54 was falling into the
000700*                       numbered-box table instead of Payroll-Acct.
000710* 19/03/2004 vbc -     32 WS-Rec-Cnt widened, large test files wrapped.
000720* 26/10/2026 vbc -     40 Rebuilt for CRA Ontario 2024 T1 add-on -
000730*                       program now emits SLIP-NORM not a printed
000740*                       vacation report; RW section removed.
000750* 02/11/2026 vbc -     45 Fix: Box 10 was always forced to text with
000760*                       no length check and no numeric attempt - now
000770*                       matches the 09/06/1994 CRA note, 2-char text
000780*                       else try numeric first like every other box.
000790* 10/11/2026 drf -     46 House re-branding - Author/Installation
000800*                       and the copyright banner now read Gatehouse
000810*                       Financial Systems, not the old letterhead.
000820*
000830**
000840*************************************************************************
000850* Copyright Notice.
000860* ****************
000870*
000880* This notice supersedes all prior copyright notices & was updated
000890* 2024-04-16.
000900*
000910* These files and programs are part of the Gatehouse Financial
000920* Systems Revenue Subsystem and is Copyright (c) Dennis R Falkirk.
000930* 1976-2026 and later.
000940*
000950* This program is now free software; you can redistribute it and/or
000960* modify it under the terms listed here and of the GNU General
000970* Public License as published by the Free Software Foundation;
000980* version 3 and later as revised for PERSONAL USAGE ONLY and that
000990* includes for use within a business but EXCLUDES repackaging or
001000* for Resale, Rental or Hire in ANY way.
001010*
001020* This software is distributed in the hope it will be useful, but
001030* WITHOUT ANY WARRANTY; without even the implied warranty of
001040* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
001050*
001060*************************************************************************
001070*
001080 environment             division.
001090*================================
001100*
001110 configuration           section.
001120 special-names.
001130     c01 is top-of-form.
001140*
001150 input-output            section.
001160 file-control.
001170     copy "selt4slp.cob".
001180     copy "selt4nrm.cob".
001190*
001200 data                    division.
001210*================================
001220*
001230 file section.
001240*
001250     copy "fdt4slp.cob".
001260     copy "fdt4nrm.cob".
001270*
001280 working-storage section.
001290*-----------------------
001300 77  prog-name               pic x(17) value "t4norm  (1.0.41)".
001310*
001320 01  WS-Data.
001330     03  WS-Reply            pic x.
001340     03  T4-Slp-Status       pic xx.
001350         88  T4-Slp-Ok           value "00".
001360     03  T4-Nrm-Status       pic xx.
001370         88  T4-Nrm-Ok           value "00".
001380     03  WS-Env-Columns      pic 999      value zero.
001390     03  WS-Env-Lines        pic 999      value zero.
001400     03  WS-Rec-Cnt          binary-long  value zero.
001410     03  WS-Err-Cnt          binary-long  value zero.
001420     03  WS-Slot-Sub         binary-char unsigned value zero.
001430     03  WS-Box-Sub          binary-char unsigned value zero.
001440     03  WS-Slot-Letter-Now  pic x        value space.
001450     03  WS-Found-Ident      pic x        value "N".
001460     03  WS-EOF-Sw           pic x        value "N".
001470     03  filler              pic x(4)     value spaces.
001480*
001490 01  WS-Key-Areas.
001500     03  WS-Key-Head8        pic x(8).
001510     03  WS-Key-Head11 redefines WS-Key-Head8
001520                                  pic x(11).
001530     03  filler              pic x(22).
001540 01  WS-Key-Redef redefines WS-Key-Areas.
001550     03  WS-Key-Full         pic x(30).
001560*
001570 01  WS-Suffix-Areas.
001580     03  WS-Suffix           pic x(22).
001590     03  WS-Suffix-1 redefines WS-Suffix.
001600         05  WS-Suf-Char-1   pic x.
001610         05  filler          pic x(21).
001620     03  WS-Suffix-Dig2 redefines WS-Suffix.
001630         05  WS-Suf-Digits   pic 99.
001640         05  filler          pic x(20).
001650*
001660* Other-info letter-slot staging - letters A thru J, index by
001670* ordinal position of the letter, not by ASCII value.
001680*
001690 01  WS-Other-Slots.
001700     03  WS-Slot occurs 10 indexed by WS-Slot-Idx.
001710         05  WS-Slot-Letter  pic x       value space.
001720         05  WS-Slot-Code    pic x(3)    value space.
001730         05  WS-Slot-Amount  pic s9(7)v99 comp-3 value zero.
001740         05  WS-Slot-Has-Code   pic x    value "N".
001750         05  WS-Slot-Has-Amt    pic x    value "N".
001760     03  filler              pic x(4)     value spaces.
001770*
001780 01  WS-Numeric-Clean.
001790     03  WS-Clean-Text       pic x(60).
001800     03  WS-Clean-Num        pic s9(7)v99.
001810     03  filler              pic x(4).
001820*
001830* 02/11/2026 vbc -     45 Box 10 is text only when exactly 2
001840*                       chars survive trimming - else try numeric
001850*                       first, same as every other box.
001860 01  WS-Box10-Areas.
001870     03  WS-Box10-Text       pic x(60)    value spaces.
001880     03  WS-Box10-Trail      binary-short value zero.
001890     03  WS-Box10-Len        binary-short value zero.
001900     03  filler              pic x(4)     value spaces.
001910*
001920 01  Error-Messages.
001930* System Wide
001940     03  SY001   pic x(40) value "SY001 Aborting run - see log file".
001950     03  SY010   pic x(40) value "SY010 Terminal not set to length =>28".
001960     03  SY013   pic x(40) value "SY013 Terminal not set to Columns =>80".
001970* Program specific
001980     03  T4001   pic x(40) value "T4001 No identity/boxes/other-info".
001990     03  T4002   pic x(40) value "T4002 Other-info code has no amount".
002000     03  T4003   pic x(40) value "T4003 Bad numeric box value -".
002010     03  filler  pic x(4)  value spaces.
002020*
002030 procedure division.
002040*
002050 aa000-Main                  section.
002060***********************************
002070     accept   WS-Env-Lines   from lines.
002080     accept   WS-Env-Columns from columns.
002090     if       WS-Env-Lines < 28 or WS-Env-Columns < 80
002100              display SY010
002110              display SY013
002120     end-if.
002130     perform  aa010-Open-Files.
002140     perform  aa050-Normalize-Slips.
002150     close    T4-Slip-File
002160              T4-Norm-File.
002170     display  "T4NORM - records written " WS-Rec-Cnt
002180              " errors " WS-Err-Cnt.
002190     goback.
002200*
002210 aa000-Exit. exit section.
002220*
002230 aa010-Open-Files            section.
002240***********************************
002250     open     input  T4-Slip-File.
002260     if       T4-Slp-Status not = "00"
002270              display SY001
002280              move 1 to return-code
002290              goback
002300     end-if.
002310     open     output T4-Norm-File.
002320*
002330 aa010-Exit. exit section.
002340*
002350 aa050-Normalize-Slips       section.
002360***********************************
002370*
002380* Classic read-til-eof style - no inline PERFORM loop bodies.
002390*
002400     move     spaces to T4-Norm-Record.
002410     move     zero   to Nrm-No-Of-Boxes Nrm-No-Of-Other.
002420     move     "N" to WS-Found-Ident.
002430     move     "N" to WS-EOF-Sw.
002440     perform  bb050-Read-And-Classify thru bb050-Exit
002450              until WS-EOF-Sw = "Y".
002460     perform  bb900-Flush-Slip.
002470*
002480 aa050-Exit. exit section.
002490*
002500 bb050-Read-And-Classify      section.
002510************************************
002520*
002530     read     T4-Slip-File next record
002540              at end
002550              move "Y" to WS-EOF-Sw
002560     end-read.
002570     if       WS-EOF-Sw not = "Y"
002580              if    T4-Slp-Status not = "00"
002590                    move "Y" to WS-EOF-Sw
002600              else
002610                    if  Slp-Field-Key = "ENDSLIP"
002620                        perform bb900-Flush-Slip
002630                        move    spaces to T4-Norm-Record
002640                        move    zero   to Nrm-No-Of-Boxes
002650                                          Nrm-No-Of-Other
002660                        move    "N" to WS-Found-Ident
002670                        move    spaces to WS-Other-Slots
002680                    else
002690                        if  Slp-Field-Value not = spaces
002700                            perform bb100-Classify-Field
002710                        end-if
002720                    end-if
002730              end-if
002740     end-if.
002750*
002760 bb050-Exit. exit section.
002770*
002780 bb100-Classify-Field         section.
002790************************************
002800*
002810     move     Slp-Field-Key to WS-Key-Full.
002820     evaluate true
002830       when    Slp-Field-Key = "Slip1FirstName"
002840               move  Slp-Field-Value to Nrm-First-Name
002850               move  "Y" to WS-Found-Ident
002860       when    Slp-Field-Key = "Slip1LastName"
002870               move  Slp-Field-Value to Nrm-Last-Name
002880               move  "Y" to WS-Found-Ident
002890       when    Slp-Field-Key = "Slip1Initial"
002900               move  Slp-Field-Value(1:1) to Nrm-Initial
002910               move  "Y" to WS-Found-Ident
002920       when    Slp-Field-Key = "Slip1Address"
002930               move  Slp-Field-Value to Nrm-Address
002940               move  "Y" to WS-Found-Ident
002950       when    Slp-Field-Key = "Slip1EmployersName"
002960               move  Slp-Field-Value to Nrm-Employer
002970               move  "Y" to WS-Found-Ident
002980       when    Slp-Field-Key = "Slip1Box12"
002990               perform bb300-Strip-Spaces
003000               move    WS-Clean-Text(1:11) to Nrm-Sin
003010               move    "Y" to WS-Found-Ident
003020       when    Slp-Field-Key = "Slip1Box54"
003030               move  Slp-Field-Value(1:15) to Nrm-Payroll-Account
003040               move  "Y" to WS-Found-Ident
003050       when    WS-Key-Head8 = "Slip1Box"
003060               perform bb150-Classify-Box-Or-Slot
003070       when    WS-Key-Head11 = "Slip1Amount"
003080               perform bb200-Classify-Amount-Slot
003090       when    other
003100               continue
003110     end-evaluate.
003120*
003130 bb100-Exit. exit section.
003140*
003150 bb150-Classify-Box-Or-Slot   section.
003160************************************
003170*
003180     move     WS-Key-Full(9:22) to WS-Suffix.
003190     if       WS-Suf-Char-1 is numeric
003200              perform bb160-Add-Numbered-Box
003210     else
003220              move    WS-Suf-Char-1 to WS-Slot-Letter-Now
003230              perform bb180-Find-Or-Add-Slot
003240              move    "Y" to WS-Slot-Has-Code (WS-Slot-Idx)
003250              move    Slp-Field-Value(1:3) to WS-Slot-Code (WS-Slot-Idx)
003260     end-if.
003270*
003280 bb150-Exit. exit section.
003290*
003300 bb160-Add-Numbered-Box       section.
003310************************************
003320*
003330     add      1 to Nrm-No-Of-Boxes.
003340     move     Nrm-No-Of-Boxes to WS-Box-Sub.
003350     move     WS-Suffix-Dig2 to Nrm-Box-Code (WS-Box-Sub).
003360     if       WS-Key-Full(9:2) = "10"
003370              move zero to WS-Box10-Trail
003380              move Slp-Field-Value to WS-Box10-Text
003390              inspect WS-Box10-Text tallying WS-Box10-Trail
003400                       for trailing space
003410              compute WS-Box10-Len = 60 - WS-Box10-Trail
003420              if   WS-Box10-Len = 2
003430                   move "Y" to Nrm-Box-Is-Text (WS-Box-Sub)
003440                   move Slp-Field-Value(1:2) to Nrm-Box-Text (WS-Box-Sub)
003450              else
003460                   move "N" to Nrm-Box-Is-Text (WS-Box-Sub)
003470                   perform bb350-Coerce-Numeric
003480                   if   WS-Clean-Num = zero
003490                        and WS-Clean-Text not = spaces
003500                        and WS-Clean-Text not = zero
003510                        move "Y" to Nrm-Box-Is-Text (WS-Box-Sub)
003520                        move Slp-Field-Value(1:15)
003530                             to Nrm-Box-Text (WS-Box-Sub)
003540                   else
003550                        move WS-Clean-Num to Nrm-Box-Amount (WS-Box-Sub)
003560                   end-if
003570              end-if
003580     else
003590              move "N" to Nrm-Box-Is-Text (WS-Box-Sub)
003600              perform bb350-Coerce-Numeric
003610              if   WS-Clean-Num = zero and WS-Clean-Text not = spaces
003620                    and WS-Clean-Text not = zero
003630                    display T4003 Slp-Field-Key
003640                    add  1 to WS-Err-Cnt
003650              end-if
003660              move WS-Clean-Num to Nrm-Box-Amount (WS-Box-Sub)
003670     end-if.
003680*
003690 bb160-Exit. exit section.
003700*
003710 bb200-Classify-Amount-Slot   section.
003720************************************
003730*
003740     move     WS-Key-Full(12:19) to WS-Suffix.
003750     move     WS-Suf-Char-1 to WS-Slot-Letter-Now.
003760     perform  bb180-Find-Or-Add-Slot.
003770     perform  bb350-Coerce-Numeric.
003780     move     "Y" to WS-Slot-Has-Amt (WS-Slot-Idx).
003790     move     WS-Clean-Num to WS-Slot-Amount (WS-Slot-Idx).
003800*
003810 bb200-Exit. exit section.
003820*
003830 bb180-Find-Or-Add-Slot       section.
003840************************************
003850*
003860* Classic indexed scan - no inline PERFORM VARYING loop body.
003870*
003880     move     zero to WS-Slot-Sub.
003890     set      WS-Slot-Idx to 1.
003900     perform  cc180-Scan-One-Slot thru cc180-Exit
003910              until WS-Slot-Idx > 10.
003920     if       WS-Slot-Sub = zero
003930              move 10 to WS-Slot-Sub
003940     end-if.
003950     set      WS-Slot-Idx to WS-Slot-Sub.
003960     move     WS-Slot-Letter-Now to WS-Slot-Letter (WS-Slot-Idx).
003970*
003980 bb180-Exit. exit section.
003990*
004000 cc180-Scan-One-Slot          section.
004010************************************
004020*
004030     if       WS-Slot-Letter (WS-Slot-Idx) = WS-Slot-Letter-Now
004040              move WS-Slot-Idx to WS-Slot-Sub
004050              set  WS-Slot-Idx to 11
004060     else
004070              if   WS-Slot-Letter (WS-Slot-Idx) = space
004080                   and WS-Slot-Sub = zero
004090                   move WS-Slot-Idx to WS-Slot-Sub
004100              end-if
004110              set  WS-Slot-Idx up by 1
004120     end-if.
004130*
004140 cc180-Exit. exit section.
004150*
004160 bb300-Strip-Spaces           section.
004170************************************
004180*
004190     move     spaces to WS-Clean-Text.
004200     move     Slp-Field-Value to WS-Clean-Text.
004210     inspect  WS-Clean-Text replacing all space by "".
004220*
004230 bb300-Exit. exit section.
004240*
004250 bb350-Coerce-Numeric         section.
004260************************************
004270*
004280     move     zero to WS-Clean-Num.
004290     move     Slp-Field-Value to WS-Clean-Text.
004300     inspect  WS-Clean-Text replacing all "," by space
004310                             replacing all "$" by space.
004320     move     WS-Clean-Text to WS-Clean-Num.
004330*
004340 bb350-Exit. exit section.
004350*
004360 bb900-Flush-Slip             section.
004370************************************
004380*
004390* Pair the letter slots into the Other-Info table, then write the
004400* record if there was anything worth writing.
004410*
004420     move     zero to Nrm-No-Of-Other.
004430     set      WS-Slot-Idx to 1.
004440     perform  cc900-Pair-One-Slot thru cc900-Exit
004450              until WS-Slot-Idx > 10.
004460     if       WS-Found-Ident = "N"
004470              and Nrm-No-Of-Boxes = zero
004480              and Nrm-No-Of-Other = zero
004490              display T4001
004500              add  1 to WS-Err-Cnt
004510     else
004520              write T4-Norm-Record
004530              add  1 to WS-Rec-Cnt
004540     end-if.
004550*
004560 bb900-Exit. exit section.
004570*
004580 cc900-Pair-One-Slot          section.
004590************************************
004600*
004610     if       WS-Slot-Letter (WS-Slot-Idx) not = space
004620              if   WS-Slot-Has-Code (WS-Slot-Idx) = "Y"
004630                   and WS-Slot-Has-Amt (WS-Slot-Idx) not = "Y"
004640                   display T4002 WS-Slot-Letter (WS-Slot-Idx)
004650                   add  1 to WS-Err-Cnt
004660              else
004670                   if  WS-Slot-Has-Code (WS-Slot-Idx) = "Y"
004680                       add  1 to Nrm-No-Of-Other
004690                       move Nrm-No-Of-Other to WS-Box-Sub
004700                       move WS-Slot-Code (WS-Slot-Idx)
004710                            to Nrm-Other-Code (WS-Box-Sub)
004720                       move WS-Slot-Amount (WS-Slot-Idx)
004730                            to Nrm-Other-Amount (WS-Box-Sub)
004740                   end-if
004750              end-if
004760     end-if.
004770     set      WS-Slot-Idx up by 1.
004780*
004790 cc900-Exit. exit section.
004800*

000100* 04/04/26 vbc - Created for CRA T1 batch - Select for Fill Field file.
000110*
000120     select  T4-Fill-File    assign to "FILL-FIELDS"
000130             organization    line sequential
000140             file status     T4-Fil-Status.
000150*

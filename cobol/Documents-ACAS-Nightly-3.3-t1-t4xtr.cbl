000100*****************************************************************
000110*                T4 Tolerant Payload Normalization               *
000120*                                                                *
000130*      Loose bureau-upload normalizer - U2 of CRA T1 add-on      *
000140*                                                                *
000150*****************************************************************
000160*
000170 identification          division.
000180*================================
000190*
000200      program-id.       t4xtr.
000210**
000220*    Author.           Dennis R Falkirk CDP, ACP.
000230**
000240*    Installation.     Gatehouse Financial Systems.
000250**
000260*    Date-Written.     11/09/1989.
000270**
000280*    Date-Compiled.
000290**
000300*    Security.         Copyright (C) 1989 - 2026 & later, Dennis
000310*                      R Falkirk. Distributed under the GNU
000320*                      General Public License. See file COPYING.
000330**
000340*    Remarks.          Tolerant companion to T4NORM - reads a
000350*                      loosely-structured bureau upload (aliased
000360*                      identity keys, currency text, a combined
000370*                      name field) and emits the same Normalized
000380*                      Slip record shape. Unlike T4NORM this
000390*                      program never aborts on a bad value - it
000400*                      drops the entry and carries on.
000410*
000420*                      Patterned on the Basic file conversion
000430*                      handling in build-cbasic.
000440**
000450*    Version.          See Prog-Name In Ws.
000460**
000470*    Called Modules.
000480*                      None.
000490**
000500*    Functions Used:
000510*                      None.
000520*    Files used :
000530*                      PAYLOAD-FIELDS.  Tolerant upload - input.
000540*                      SLIP-NORM.       Normalized slip - output.
000550*
000560*    Error or Warning messages used.
000570* Program specific:
000580*                      T4101 - 2.
000590**
000600* Changes:
000610* 11/09/1989 vbc - 1.0.00 Created - Started from build-cbasic
000620*                       field-conversion paragraphs.
000630* 30/01/1993 vbc -     10 Added identity alias table - bureau feed
000640*                       changed field naming again.
000650* 03/09/1998 vbc -     15 Y2K - no 2-digit year fields carried here.
000660* 17/05/2002 khn -     18 Fix: "payrollNumber" alias was not being
000670*                       matched - table compare missed trailing pad.
000680* 26/10/2026 vbc -     30 Rebuilt for CRA Ontario 2024 T1 add-on.
000690* 02/11/2026 vbc -     35 Fix: long non-numeric value fell straight
000700*                       to text with no retry - now strips to
000710*                       alnum/./- and tries numeric once more first.
000720* 09/11/2026 vbc -     38 Fix: WS-Alias-Table was never loaded at
000730*                       all - the 17 literal pairs sat in the
000740*                       separate, unconnected WS-Alias-Literals and
000750*                       WS-Alias-Key was blank on every entry, so no
000760*                       identity field was ever classified.  New
000770*                       aa020-Init-Alias-Table copies the literals
000780*                       into the table at start-up.
000790* 10/11/2026 drf -     39 Fix: a 4+-word combined name lost its
000800*                       true last word - the non-comma branch only
000810*                       had three UNSTRING receivers and moved the
000820*                       third word, not the last, to Nrm-Last-Name.
000830*                       New dd950 scans back from the end of the
000840*                       combined name instead.
000850* 10/11/2026 drf -     40 House re-branding - Author/Installation
000860*                       and the copyright banner now read Gatehouse
000870*                       Financial Systems, not the old letterhead.
000880*
000890**
000900*************************************************************************
000910* Copyright Notice - see COPYING.  Gatehouse Financial Systems T1
000920* Add-On, Copyright (c) Dennis R Falkirk 1976-2026 and later.  Free
000930* software for personal/business use; excludes resale or hire -
000940* contact support@gatehouse-fs.example for commercial terms.
000950*************************************************************************
000960*
000970 environment             division.
000980*================================
000990*
001000 configuration           section.
001010 special-names.
001020     c01 is top-of-form.
001030*
001040 input-output            section.
001050 file-control.
001060     copy "selt4pld.cob".
001070     copy "selt4nrm.cob".
001080*
001090 data                    division.
001100*================================
001110*
001120 file section.
001130*
001140     copy "fdt4pld.cob".
001150     copy "fdt4nrm.cob".
001160*
001170 working-storage section.
001180*-----------------------
001190 77  prog-name               pic x(16) value "t4xtr   (1.0.40)".
001200*
001210 01  WS-Data.
001220     03  T4-Pld-Status       pic xx.
001230         88  T4-Pld-Ok           value "00".
001240     03  T4-Nrm-Status       pic xx.
001250         88  T4-Nrm-Ok           value "00".
001260     03  WS-Rec-Cnt          binary-long  value zero.
001270     03  WS-Skip-Cnt         binary-long  value zero.
001280     03  WS-Box-Sub          binary-char unsigned value zero.
001290     03  WS-Slot-Sub         binary-char unsigned value zero.
001300     03  WS-Found-Ident      pic x        value "N".
001310     03  WS-EOF-Sw           pic x        value "N".
001320     03  WS-Slot-Letter-Now  pic x        value space.
001330     03  WS-Word-Cnt         binary-char unsigned value zero.
001340     03  filler              pic x(4)     value spaces.
001350*
001360 01  WS-Combined-Name        pic x(60)    value spaces.
001370*
001380 01  WS-Alias-Table.
001390     03  WS-Alias occurs 17 indexed by WS-Alias-Idx.
001400         05  WS-Alias-Key    pic x(22).
001410         05  WS-Alias-Target pic x.
001420     03  filler              pic x(4)     value spaces.
001430*
001440* Target codes - F=first L=last I=initial S=sin A=address
001450*                E=employer P=payroll N=combined-name
001460*
001470 01  WS-Alias-Literals.
001480     03  filler pic x(22) value "firstName".
001490     03  filler pic x     value "F".
001500     03  filler pic x(22) value "firstname".
001510     03  filler pic x     value "F".
001520     03  filler pic x(22) value "first_name".
001530     03  filler pic x     value "F".
001540     03  filler pic x(22) value "lastName".
001550     03  filler pic x     value "L".
001560     03  filler pic x(22) value "lastname".
001570     03  filler pic x     value "L".
001580     03  filler pic x(22) value "last_name".
001590     03  filler pic x     value "L".
001600     03  filler pic x(22) value "initial".
001610     03  filler pic x     value "I".
001620     03  filler pic x(22) value "middleInitial".
001630     03  filler pic x     value "I".
001640     03  filler pic x(22) value "middle".
001650     03  filler pic x     value "I".
001660     03  filler pic x(22) value "sin".
001670     03  filler pic x     value "S".
001680     03  filler pic x(22) value "socialInsuranceNumber".
001690     03  filler pic x     value "S".
001700     03  filler pic x(22) value "address".
001710     03  filler pic x     value "A".
001720     03  filler pic x(22) value "mailingAddress".
001730     03  filler pic x     value "A".
001740     03  filler pic x(22) value "employer".
001750     03  filler pic x     value "E".
001760     03  filler pic x(22) value "employerName".
001770     03  filler pic x     value "E".
001780     03  filler pic x(22) value "payrollAccount".
001790     03  filler pic x     value "P".
001800     03  filler pic x(22) value "payrollNumber".
001810     03  filler pic x     value "P".
001820     03  filler pic x(22) value "name".
001830     03  filler pic x     value "N".
001840 01  WS-Alias-Redef redefines WS-Alias-Literals
001850                             pic x(23) occurs 17.
001860*
001870 01  WS-Other-Slots.
001880     03  WS-Slot occurs 10 indexed by WS-Slot-Idx.
001890         05  WS-Slot-Letter  pic x        value space.
001900         05  WS-Slot-Code    pic x(3)     value space.
001910         05  WS-Slot-Amount  pic s9(7)v99 comp-3 value zero.
001920         05  WS-Slot-Has-Code pic x       value "N".
001930         05  WS-Slot-Has-Amt  pic x       value "N".
001940     03  filler              pic x(4)     value spaces.
001950*
001960 01  WS-Coerce-Areas.
001970     03  WS-Coerce-Text      pic x(60).
001980     03  WS-Coerce-Num       pic s9(7)v99.
001990     03  WS-Coerce-Is-Text   pic x        value "N".
002000     03  WS-Coerce-Len       binary-short value zero.
002010     03  filler              pic x(4)     value spaces.
002020*
002030* Lets the IS NUMERIC test above be re-run on just the first 15
002040* bytes, the same width a text box value is truncated to.
002050 01  WS-Coerce-Short-View redefines WS-Coerce-Areas.
002060     03  WS-Coerce-Short     pic x(15).
002070     03  filler              pic x(61).
002080*
002090* 02/11/2026 vbc -     35 Retry-numeric work area for the long
002100*                       non-numeric branch of bb350 - was falling
002110*                       straight to text with no retry at all.
002120 01  WS-Coerce-Strip-Areas.
002130     03  WS-Coerce-Strip       pic x(60)    value spaces.
002140     03  WS-Coerce-Strip-Len   binary-short value zero.
002150     03  WS-Coerce-Idx         binary-short value zero.
002160     03  WS-Coerce-One-Char    pic x        value space.
002170     03  filler                pic x(4)     value spaces.
002180*
002190 01  WS-Name-Words.
002200     03  WS-Word-1           pic x(25).
002210     03  WS-Word-2           pic x(25).
002220     03  WS-Word-3           pic x(25).
002230     03  WS-Comma-Pos        binary-short value zero.
002240     03  filler              pic x(4)     value spaces.
002250 01  WS-Name-Words-Whole redefines WS-Name-Words.
002260     03  WS-Name-Words-As-One pic x(81).
002270*
002280* 10/11/2026 drf - 39 Last-word scanner for the 3+-word branch of
002290*                  bb950 - WS-Word-3 is only the UNSTRING's third
002300*                  receiver, not the true last word of a 4+-word
002310*                  name, so the last name was being clipped.
002320 01  WS-Last-Word-Areas.
002330     03  WS-Lwa-Trail        binary-short value zero.
002340     03  WS-Lwa-Len          binary-short value zero.
002350     03  WS-Lwa-Scan-Idx     binary-short value zero.
002360     03  WS-Lwa-Space-Pos    binary-short value zero.
002370     03  filler              pic x(4)     value spaces.
002380*
002390 01  Error-Messages.
002400     03  T4101   pic x(40) value "T4101 Payload entry dropped - bad val".
002410     03  T4102   pic x(40) value "T4102 No identity/boxes/other-info".
002420     03  filler  pic x(4)  value spaces.
002430*
002440 procedure division.
002450*
002460 aa000-Main                  section.
002470***********************************
002480     perform  aa010-Open-Files.
002490     perform  aa020-Init-Alias-Table.
002500     perform  aa050-Normalize-Payload.
002510     close    T4-Payload-File
002520              T4-Norm-File.
002530     display  "T4XTR  - records written " WS-Rec-Cnt
002540              " dropped " WS-Skip-Cnt.
002550     goback.
002560*
002570 aa000-Exit. exit section.
002580*
002590 aa010-Open-Files            section.
002600***********************************
002610     open     input  T4-Payload-File.
002620     if       T4-Pld-Status not = "00"
002630              move  1 to return-code
002640              goback
002650     end-if.
002660     open     output T4-Norm-File.
002670*
002680 aa010-Exit. exit section.
002690*
002700* 09/11/2026 vbc - 38 The 17 alias pairs are carried as literals in
002710*                  WS-Alias-Literals (and its byte-for-byte redef,
002720*                  WS-Alias-Redef) purely because that is the
002730*                  easiest way to type them in as source; copy them
002740*                  into the indexed WS-Alias-Table once here so
002750*                  cc300-Scan-Alias has a live table to search.
002760 aa020-Init-Alias-Table       section.
002770 ***********************************
002780 *
002790     set      WS-Alias-Idx to 1.
002800     perform  bb030-Load-One-Alias thru bb030-Exit
002810              until WS-Alias-Idx > 17.
002820 *
002830 aa020-Exit. exit section.
002840 *
002850 bb030-Load-One-Alias         section.
002860 ***********************************
002870 *
002880     move     WS-Alias-Redef (WS-Alias-Idx) (1:22)
002890              to WS-Alias-Key (WS-Alias-Idx).
002900     move     WS-Alias-Redef (WS-Alias-Idx) (23:1)
002910              to WS-Alias-Target (WS-Alias-Idx).
002920     set      WS-Alias-Idx up by 1.
002930 *
002940 bb030-Exit. exit section.
002950 *
002960 aa050-Normalize-Payload     section.
002970***********************************
002980     move     spaces to T4-Norm-Record WS-Combined-Name.
002990     move     zero   to Nrm-No-Of-Boxes Nrm-No-Of-Other.
003000     move     "N" to WS-Found-Ident.
003010     move     "N" to WS-EOF-Sw.
003020     perform  bb050-Read-And-Classify thru bb050-Exit
003030              until WS-EOF-Sw = "Y".
003040     perform  bb900-Flush-Payload.
003050*
003060 aa050-Exit. exit section.
003070*
003080 bb050-Read-And-Classify      section.
003090************************************
003100*
003110     read     T4-Payload-File next record
003120              at end
003130              move "Y" to WS-EOF-Sw
003140     end-read.
003150     if       WS-EOF-Sw not = "Y"
003160              if    T4-Pld-Status not = "00"
003170                    move "Y" to WS-EOF-Sw
003180              else
003190                    if  Pld-Field-Key = "ENDSLIP"
003200                        perform bb900-Flush-Payload
003210                        move    spaces to T4-Norm-Record
003220                                          WS-Combined-Name
003230                        move    zero   to Nrm-No-Of-Boxes
003240                                          Nrm-No-Of-Other
003250                        move    "N" to WS-Found-Ident
003260                        move    spaces to WS-Other-Slots
003270                    else
003280                        if  Pld-Field-Value not = spaces
003290                            perform bb100-Classify-Field
003300                        end-if
003310                    end-if
003320              end-if
003330     end-if.
003340*
003350 bb050-Exit. exit section.
003360*
003370 bb100-Classify-Field         section.
003380************************************
003390*
003400     evaluate true
003410       when    Pld-Field-Key(1:3) = "Box"
003420               perform bb150-Classify-Box
003430       when    Pld-Field-Key(1:9) = "OtherCode"
003440               perform bb200-Classify-Other-Code
003450       when    Pld-Field-Key(1:8) = "OtherAmt"
003460               perform bb250-Classify-Other-Amt
003470       when    other
003480               perform bb300-Classify-Identity
003490     end-evaluate.
003500*
003510 bb100-Exit. exit section.
003520*
003530 bb150-Classify-Box           section.
003540************************************
003550*
003560     perform  bb350-Coerce-Tolerant.
003570     if       WS-Coerce-Is-Text = "N" or WS-Coerce-Text not = spaces
003580              add     1 to Nrm-No-Of-Boxes
003590              move    Nrm-No-Of-Boxes to WS-Box-Sub
003600              move    Pld-Field-Key(4:3) to Nrm-Box-Code (WS-Box-Sub)
003610              if      WS-Coerce-Is-Text = "Y"
003620                      move "Y" to Nrm-Box-Is-Text (WS-Box-Sub)
003630                      move WS-Coerce-Text(1:15) to
003640                           Nrm-Box-Text (WS-Box-Sub)
003650              else
003660                      move "N" to Nrm-Box-Is-Text (WS-Box-Sub)
003670                      move WS-Coerce-Num to Nrm-Box-Amount (WS-Box-Sub)
003680              end-if
003690     else
003700              display T4101 Pld-Field-Key
003710              add     1 to WS-Skip-Cnt
003720     end-if.
003730*
003740 bb150-Exit. exit section.
003750*
003760 bb200-Classify-Other-Code    section.
003770************************************
003780*
003790     move     Pld-Field-Key(10:1) to WS-Slot-Letter-Now.
003800     perform  bb400-Find-Or-Add-Slot.
003810     move     "Y" to WS-Slot-Has-Code (WS-Slot-Idx).
003820     move     Pld-Field-Value(1:3) to WS-Slot-Code (WS-Slot-Idx).
003830*
003840 bb200-Exit. exit section.
003850*
003860 bb250-Classify-Other-Amt     section.
003870************************************
003880*
003890     move     Pld-Field-Key(9:1) to WS-Slot-Letter-Now.
003900     perform  bb400-Find-Or-Add-Slot.
003910     perform  bb350-Coerce-Tolerant.
003920     if       WS-Coerce-Is-Text = "N"
003930              move "Y" to WS-Slot-Has-Amt (WS-Slot-Idx)
003940              move WS-Coerce-Num to WS-Slot-Amount (WS-Slot-Idx)
003950     end-if.
003960*
003970 bb250-Exit. exit section.
003980*
003990 bb300-Classify-Identity      section.
004000************************************
004010*
004020     set      WS-Alias-Idx to 1.
004030     perform  cc300-Scan-Alias thru cc300-Exit
004040              until WS-Alias-Idx > 17.
004050     if       WS-Alias-Idx <= 17
004060              evaluate WS-Alias-Target (WS-Alias-Idx)
004070                when "F" move Pld-Field-Value to Nrm-First-Name
004080                         move "Y" to WS-Found-Ident
004090                when "L" move Pld-Field-Value to Nrm-Last-Name
004100                         move "Y" to WS-Found-Ident
004110                when "I" move Pld-Field-Value(1:1) to Nrm-Initial
004120                         move "Y" to WS-Found-Ident
004130                when "S" move Pld-Field-Value(1:11) to Nrm-Sin
004140                         move "Y" to WS-Found-Ident
004150                when "A" move Pld-Field-Value to Nrm-Address
004160                         move "Y" to WS-Found-Ident
004170                when "E" move Pld-Field-Value(1:40) to Nrm-Employer
004180                         move "Y" to WS-Found-Ident
004190                when "P" move Pld-Field-Value(1:15) to
004200                              Nrm-Payroll-Account
004210                         move "Y" to WS-Found-Ident
004220                when "N" move Pld-Field-Value to WS-Combined-Name
004230              end-evaluate
004240     end-if.
004250*
004260 bb300-Exit. exit section.
004270*
004280 cc300-Scan-Alias             section.
004290************************************
004300*
004310     if       WS-Alias-Key (WS-Alias-Idx) = Pld-Field-Key(1:22)
004320              set  WS-Alias-Idx to 18
004330     else
004340              set  WS-Alias-Idx up by 1
004350     end-if.
004360*
004370 cc300-Exit. exit section.
004380*
004390 bb350-Coerce-Tolerant        section.
004400************************************
004410*
004420* Trim / de-comma / de-dollar then try numeric; if not numeric and
004430* short, keep as text; else strip to alnum/./- and retry numeric
004440* once more before finally keeping the raw text.
004450*
004460     move     zero to WS-Coerce-Num.
004470     move     "N" to WS-Coerce-Is-Text.
004480     move     Pld-Field-Value to WS-Coerce-Text.
004490     inspect  WS-Coerce-Text replacing all "," by space
004500                             replacing all "$" by space.
004510     if       WS-Coerce-Text is numeric
004520              move WS-Coerce-Text to WS-Coerce-Num
004530     else
004540              inspect  Pld-Field-Value tallying WS-Coerce-Len
004550                       for characters before trailing space
004560              if       WS-Coerce-Len <= 4
004570                       move "Y" to WS-Coerce-Is-Text
004580                       move Pld-Field-Value to WS-Coerce-Text
004590              else
004600                       perform bb360-Strip-To-Alnum thru bb360-Exit
004610                       if   WS-Coerce-Strip-Len > zero
004620                            and WS-Coerce-Strip(1:WS-Coerce-Strip-Len)
004630                                 is numeric
004640                            move WS-Coerce-Strip
004650                                 (1:WS-Coerce-Strip-Len)
004660                                 to WS-Coerce-Num
004670                       else
004680                            move "Y" to WS-Coerce-Is-Text
004690                            move Pld-Field-Value to WS-Coerce-Text
004700                       end-if
004710              end-if
004720     end-if.
004730*
004740 bb350-Exit. exit section.
004750*
004760 bb360-Strip-To-Alnum         section.
004770************************************
004780*
004790* Keeps only letters, digits, "." and "-" - commas, dollar signs,
004800* spaces and other punctuation are dropped so the retry above sees
004810* a clean numeric-looking candidate.
004820*
004830     move     spaces to WS-Coerce-Strip.
004840     move     zero to WS-Coerce-Strip-Len.
004850     set      WS-Coerce-Idx to 1.
004860     perform  cc360-Scan-One-Char thru cc360-Exit
004870              until WS-Coerce-Idx > 60.
004880*
004890 bb360-Exit. exit section.
004900*
004910 cc360-Scan-One-Char          section.
004920************************************
004930*
004940     move     Pld-Field-Value(WS-Coerce-Idx:1) to WS-Coerce-One-Char.
004950     if       WS-Coerce-One-Char is alphabetic
004960              or WS-Coerce-One-Char is numeric
004970              or WS-Coerce-One-Char = "."
004980              or WS-Coerce-One-Char = "-"
004990              add  1 to WS-Coerce-Strip-Len
005000              move WS-Coerce-One-Char
005010                   to WS-Coerce-Strip(WS-Coerce-Strip-Len:1)
005020     end-if.
005030     set      WS-Coerce-Idx up by 1.
005040*
005050 cc360-Exit. exit section.
005060*
005070 bb400-Find-Or-Add-Slot       section.
005080************************************
005090*
005100     move     zero to WS-Slot-Sub.
005110     set      WS-Slot-Idx to 1.
005120     perform  cc400-Scan-One-Slot thru cc400-Exit
005130              until WS-Slot-Idx > 10.
005140     if       WS-Slot-Sub = zero
005150              move 10 to WS-Slot-Sub
005160     end-if.
005170     set      WS-Slot-Idx to WS-Slot-Sub.
005180     move     WS-Slot-Letter-Now to WS-Slot-Letter (WS-Slot-Idx).
005190*
005200 bb400-Exit. exit section.
005210*
005220 cc400-Scan-One-Slot          section.
005230************************************
005240*
005250     if       WS-Slot-Letter (WS-Slot-Idx) = WS-Slot-Letter-Now
005260              move WS-Slot-Idx to WS-Slot-Sub
005270              set  WS-Slot-Idx to 11
005280     else
005290              if   WS-Slot-Letter (WS-Slot-Idx) = space
005300                   and WS-Slot-Sub = zero
005310                   move WS-Slot-Idx to WS-Slot-Sub
005320              end-if
005330              set  WS-Slot-Idx up by 1
005340     end-if.
005350*
005360 cc400-Exit. exit section.
005370*
005380 bb900-Flush-Payload          section.
005390************************************
005400*
005410     move     zero to Nrm-No-Of-Other.
005420     set      WS-Slot-Idx to 1.
005430     perform  cc900-Pair-One-Slot thru cc900-Exit
005440              until WS-Slot-Idx > 10.
005450     if       Nrm-First-Name = spaces and Nrm-Last-Name = spaces
005460              and WS-Combined-Name not = spaces
005470              perform bb950-Split-Combined-Name
005480     end-if.
005490     if       WS-Found-Ident = "N"
005500              and Nrm-No-Of-Boxes = zero
005510              and Nrm-No-Of-Other = zero
005520              display T4102
005530     else
005540              write T4-Norm-Record
005550              add  1 to WS-Rec-Cnt
005560     end-if.
005570*
005580 bb900-Exit. exit section.
005590*
005600 cc900-Pair-One-Slot          section.
005610************************************
005620*
005630* Other-info values that end up textual never got Has-Amt set by
005640* bb250, so a code with no numeric amount is simply dropped here -
005650* matches the tolerant (non-strict) pairing rule.
005660*
005670     if       WS-Slot-Letter (WS-Slot-Idx) not = space
005680              and WS-Slot-Has-Code (WS-Slot-Idx) = "Y"
005690              and WS-Slot-Has-Amt (WS-Slot-Idx) = "Y"
005700              add  1 to Nrm-No-Of-Other
005710              move Nrm-No-Of-Other to WS-Box-Sub
005720              move WS-Slot-Code (WS-Slot-Idx)
005730                   to Nrm-Other-Code (WS-Box-Sub)
005740              move WS-Slot-Amount (WS-Slot-Idx)
005750                   to Nrm-Other-Amount (WS-Box-Sub)
005760     end-if.
005770     set      WS-Slot-Idx up by 1.
005780*
005790 cc900-Exit. exit section.
005800*
005810 bb950-Split-Combined-Name    section.
005820************************************
005830*
005840     move     zero to WS-Comma-Pos.
005850     inspect  WS-Combined-Name tallying WS-Comma-Pos
005860              for characters before ",".
005870     if       WS-Comma-Pos < 60
005880              unstring WS-Combined-Name delimited by ","
005890                       into Nrm-Last-Name WS-Word-1
005900              move    spaces to WS-Word-2 WS-Word-3
005910              unstring WS-Word-1 delimited by space
005920                       into WS-Word-2 WS-Word-3
005930              move    WS-Word-2 to Nrm-First-Name
005940              move    WS-Word-3(1:1) to Nrm-Initial
005950     else
005960              move    spaces to WS-Word-1 WS-Word-2 WS-Word-3
005970              move    zero to WS-Word-Cnt
005980              unstring WS-Combined-Name delimited by space
005990                       into WS-Word-1 WS-Word-2 WS-Word-3
006000                       tallying in WS-Word-Cnt
006010              evaluate WS-Word-Cnt
006020                when 1 move WS-Word-1 to Nrm-Last-Name
006030                when 2 move WS-Word-1 to Nrm-First-Name
006040                       move WS-Word-2 to Nrm-Last-Name
006050                when other
006060                       move WS-Word-1 to Nrm-First-Name
006070                       move WS-Word-2(1:1) to Nrm-Initial
006080                       perform dd950-Find-Last-Word thru dd950-Exit
006090              end-evaluate
006100     end-if.
006110*
006120 bb950-Exit. exit section.
006130*
006140* 10/11/2026 drf - 39 Finds the true last space-delimited word of
006150*                  WS-Combined-Name for a 4+-word name, where the
006160*                  UNSTRING above only ever fills three receivers
006170*                  and WS-Word-3 is merely the third word, not the
006180*                  last.
006190 dd950-Find-Last-Word        section.
006200************************************
006210*
006220     move     zero to WS-Lwa-Trail.
006230     inspect  WS-Combined-Name tallying WS-Lwa-Trail
006240              for trailing space.
006250     compute  WS-Lwa-Len = 60 - WS-Lwa-Trail.
006260     move     zero to WS-Lwa-Space-Pos.
006270     set      WS-Lwa-Scan-Idx to WS-Lwa-Len.
006280     perform  ee950-Scan-Back-One thru ee950-Exit
006290              until WS-Lwa-Scan-Idx < 1 or WS-Lwa-Space-Pos > zero.
006300     if       WS-Lwa-Space-Pos > zero
006310              move WS-Combined-Name(WS-Lwa-Space-Pos + 1 :
006320                     WS-Lwa-Len - WS-Lwa-Space-Pos) to Nrm-Last-Name
006330     else
006340              move WS-Combined-Name(1:WS-Lwa-Len) to Nrm-Last-Name
006350     end-if.
006360*
006370 dd950-Exit. exit section.
006380*
006390 ee950-Scan-Back-One          section.
006400************************************
006410*
006420     if       WS-Combined-Name(WS-Lwa-Scan-Idx:1) = space
006430              move WS-Lwa-Scan-Idx to WS-Lwa-Space-Pos
006440     else
006450              set  WS-Lwa-Scan-Idx down by 1
006460     end-if.
006470*
006480 ee950-Exit. exit section.
006490*

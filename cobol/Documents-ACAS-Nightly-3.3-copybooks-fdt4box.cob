000100* 04/04/26 vbc - Created for CRA T1 batch - FD for Slip Box Detail.
000110*
000120 fd  T4-Box-File.
000130     copy "wst4box.cob".
000140*

000100* 04/04/26 vbc - Created for CRA T1 batch - Select for Slip Field file.
000110*
000120     select  T4-Slip-File    assign to "SLIP-FIELDS"
000130             organization    line sequential
000140             file status     T4-Slp-Status.
000150*

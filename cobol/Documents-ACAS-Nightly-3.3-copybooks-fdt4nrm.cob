000100* 04/04/26 vbc - Created for CRA T1 batch - FD for Normalized Slip file.
000110*
000120 fd  T4-Norm-File.
000130     copy "wst4nrm.cob".
000140*

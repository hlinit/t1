000100* 04/04/26 vbc - Created for CRA T1 batch - FD for Payload Field file.
000110*                Shares the T4-Slip-Record shape (key/value pair).
000120*
000130 fd  T4-Payload-File.
000140 01  T4-Payload-Record.
000150     03  Pld-Field-Key        pic x(30).
000160     03  Pld-Field-Value      pic x(60).
000170*

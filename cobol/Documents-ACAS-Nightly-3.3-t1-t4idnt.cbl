000100*****************************************************************
000110*                T4 Identity Parser / Formatter                  *
000120*                                                                *
000130*         SIN, postal code & address parsing - U3 of the         *
000140*                     CRA T1 add-on                               *
000150*                                                                *
000160*****************************************************************
000170*
000180 identification          division.
000190*================================
000200*
000210      program-id.       t4idnt.
000220**
000230*    Author.           Dennis R Falkirk CDP, ACP.
000240**
000250*    Installation.     Gatehouse Financial Systems.
000260**
000270*    Date-Written.     19/02/1990.
000280**
000290*    Date-Compiled.
000300**
000310*    Security.         Copyright (C) 1990 - 2026 & later, Dennis
000320*                      R Falkirk. Distributed under the GNU
000330*                      General Public License. See file COPYING.
000340**
000350*    Remarks.          Reads a Normalized Slip record, formats
000360*                      SIN and postal code, parses the free-text
000370*                      address into street/city/province/postal,
000380*                      and splits the one inbound slip into the
000390*                      three physical files the rest of the run
000400*                      needs: one Taxpayer Master record, one Box
000410*                      Detail record per box on the slip (labelled
000420*                      via a small fixed translate table) and one
000430*                      Other-Info record of fixed reference-data
000440*                      defaults per taxpayer.
000450*
000460*                      Patterned on the Basic field-build handling
000470*                      in build-cbasic.
000480**
000490*    Version.          See Prog-Name In Ws.
000500**
000510*    Called Modules.
000520*                      None.
000530**
000540*    Functions Used:
000550*                      None.
000560*    Files used :
000570*                      SLIP-NORM.      Normalized slip - input.
000580*                      TAXPAYER-MAST.  Taxpayer master - output.
000590*                      BOX-DETAILS.    Slip box detail - output.
000600*                      OTHER-INFO.     Other-info - output.
000610*
000620*    Error or Warning messages used.
000630*                      None - every input record produces output,
000640*                      empty values are simply omitted.
000650**
000660* Changes:
000670* 19/02/1990 vbc - 1.0.00 Created - Started from build-cbasic
000680*                       field-build paragraphs.
000690* 14/08/1994 vbc -     10 Added province+postal tail check on the
000700*                       city part when there is no third address
000710*                       segment.
000720* 03/09/1998 vbc -     15 Y2K - no 2-digit year fields carried here.
000730* 12/12/2003 vbc -     20 Fix: postal code of exactly 6 chars was
000740*                       not being re-grouped when entered lower case.
000750* 26/10/2026 vbc -     30 Rebuilt for CRA Ontario 2024 T1 add-on.
000760* 02/11/2026 vbc -     40 Fix: no third address segment left the
000770*                       city untouched and never ran the postal-
000780*                       tail check the 14/08/1994 note above
000790*                       promised; bb220 also had no fallback for a
000800*                       postal tail with no 2-char province in
000810*                       front.  New bb225 tail-matcher now used by
000820*                       bb220 (remainder) and new bb230 (city).
000830* 02/11/2026 vbc -     41 Fix: a two-word first name ("Mary Jane")
000840*                       was truncated to the first word by the
000850*                       delimited by space STRING - same trailing-
000860*                       space fix already used for the city a few
000870*                       lines on.
000880* 10/11/2026 drf -     42 Splitter rewrite: this program now owns the
000890*                       SLIP-NORM -> Taxpayer Master/Box Detail/Other-
000900*                       Info split that used to dead-end in the orphaned
000910*                       ID-FIELDS file nothing downstream ever read.
000920*                       bb250 builds the Master record, new bb260/cc260
000930*                       loop builds one Box Detail record per box (box
000940*                       code labelled via WS-Box-Xlate-Table), new bb270
000950*                       builds the Other-Info record from fixed 2024
000960*                       reference-data defaults (no T4 slip box carries
000970*                       RRSP/tuition/medical/donation/CAI amounts).
000980* 10/11/2026 drf -     43 House re-branding - Author/Installation and
000990*                       the copyright banner now read Gatehouse
001000*                       Financial Systems, not the old letterhead.
001010*
001020**
001030*************************************************************************
001040* Copyright Notice - see COPYING.  Gatehouse Financial Systems T1
001050* Add-On, Copyright (c) Dennis R Falkirk 1976-2026 and later.  Free
001060* software for personal/business use; excludes resale or hire -
001070* contact support@gatehouse-fs.example for commercial terms.
001080*************************************************************************
001090*
001100 environment             division.
001110*================================
001120*
001130 configuration           section.
001140 special-names.
001150     c01 is top-of-form.
001160*
001170 input-output            section.
001180 file-control.
001190     copy "selt4nrm.cob".
001200     copy "selt4mst.cob".
001210     copy "selt4box.cob".
001220     copy "selt4oth.cob".
001230*
001240 data                    division.
001250*================================
001260*
001270 file section.
001280*
001290     copy "fdt4nrm.cob".
001300     copy "fdt4mst.cob".
001310     copy "fdt4box.cob".
001320     copy "fdt4oth.cob".
001330*
001340 working-storage section.
001350*-----------------------
001360 77  prog-name               pic x(17) value "t4idnt  (1.0.43)".
001370*
001380 01  WS-Data.
001390     03  T4-Nrm-Status       pic xx.
001400         88  T4-Nrm-Ok           value "00".
001410     03  T4-Mst-Status       pic xx.
001420         88  T4-Mst-Ok           value "00".
001430     03  T4-Box-Status       pic xx.
001440         88  T4-Box-Ok           value "00".
001450     03  T4-Oth-Status       pic xx.
001460         88  T4-Oth-Ok           value "00".
001470     03  WS-Rec-Cnt          binary-long  value zero.
001480     03  WS-Mst-Written      binary-long  value zero.
001490     03  WS-Box-Written      binary-long  value zero.
001500     03  WS-Oth-Written      binary-long  value zero.
001510     03  WS-EOF-Sw           pic x        value "N".
001520     03  WS-Digit-Cnt        binary-short value zero.
001530     03  WS-Alnum-Cnt        binary-short value zero.
001540     03  WS-Box-Sub          binary-char unsigned value zero.
001550     03  WS-Xlt-Idx          binary-char unsigned value zero.
001560     03  WS-Xlt-Found        pic x        value "N".
001570     03  filler              pic x(4)     value spaces.
001580*
001590 01  WS-Sin-Areas.
001600     03  WS-Sin-Compact      pic x(11)    value spaces.
001610     03  WS-Sin-Out          pic x(11)    value spaces.
001620     03  WS-Sin-Grouped redefines WS-Sin-Out.
001630         05  WS-Sin-G1       pic x(3).
001640         05  filler          pic x.
001650         05  WS-Sin-G2       pic x(3).
001660         05  filler          pic x.
001670         05  WS-Sin-G3       pic x(3).
001680     03  WS-Sin-Idx          binary-char unsigned value zero.
001690     03  WS-Sin-Out-Len      binary-char unsigned value zero.
001700     03  WS-Sin-One-Char     pic x        value space.
001710*
001720 01  WS-Postal-Areas.
001730     03  WS-Postal-Clean     pic x(7)     value spaces.
001740     03  WS-Postal-Compact   pic x(7)     value spaces.
001750     03  WS-Postal-Out       pic x(7)     value spaces.
001760     03  WS-Postal-Grouped redefines WS-Postal-Out.
001770         05  WS-Postal-P1    pic x(3).
001780         05  filler          pic x.
001790         05  WS-Postal-P2    pic x(3).
001800     03  WS-Postal-Idx       binary-char unsigned value zero.
001810     03  WS-Postal-Out-Len   binary-char unsigned value zero.
001820     03  WS-Postal-One-Char  pic x        value space.
001830*
001840 01  WS-Addr-Parts.
001850     03  WS-Part-1           pic x(30)    value spaces.
001860     03  WS-Part-2           pic x(20)    value spaces.
001870     03  WS-Part-3           pic x(30)    value spaces.
001880     03  WS-Part-Cnt         binary-char unsigned value zero.
001890     03  WS-Remainder        pic x(30)    value spaces.
001900     03  filler              pic x(4)     value spaces.
001910*
001920* 02/11/2026 vbc - 40 General postal-tail matcher - tests the end
001930*                  of a candidate string for a postal code and
001940*                  decides whether what is left in front is a
001950*                  2-character province.  Used for the remainder
001960*                  (bb220) and, when there is no third address
001970*                  part, for the city itself (bb230).
001980 01  WS-Tail-Areas.
001990     03  WS-Tail-Candidate   pic x(30)    value spaces.
002000     03  WS-Tail-Cand-Trail  binary-short value zero.
002010     03  WS-Tail-Cand-Len    binary-short value zero.
002020     03  WS-Tail-Width       binary-short value zero.
002030     03  WS-Tail-7           pic x(7)     value spaces.
002040     03  WS-Tail-7-View redefines WS-Tail-7.
002050         05  WS-Tail-C1      pic x.
002060         05  WS-Tail-C2      pic x.
002070         05  WS-Tail-C3      pic x.
002080         05  WS-Tail-C4      pic x.
002090         05  WS-Tail-C5      pic x.
002100         05  WS-Tail-C6      pic x.
002110         05  WS-Tail-C7      pic x.
002120     03  WS-Tail-Prefix      pic x(28)    value spaces.
002130     03  WS-Tail-Pfx-Raw     binary-short value zero.
002140     03  WS-Tail-Pfx-Trail   binary-short value zero.
002150     03  WS-Tail-Pfx-Len     binary-short value zero.
002160     03  WS-Tail-Matched     pic x        value "N".
002170     03  filler              pic x(4)     value spaces.
002180*
002190 01  WS-Built.
002200     03  WS-City-Out         pic x(20)    value spaces.
002210     03  WS-Province-Out     pic x(2)     value spaces.
002220     03  WS-Tail-Prov        pic x(2)     value spaces.
002230     03  WS-Tail-Postal      pic x(7)     value spaces.
002240     03  WS-Name-And-Init    pic x(22)    value spaces.
002250     03  WS-City-Comma-Prov  pic x(24)    value spaces.
002260     03  WS-City-Trail       binary-short value zero.
002270     03  WS-City-Len         binary-short value zero.
002280     03  WS-FName-Trail      binary-short value zero.
002290     03  WS-FName-Len        binary-short value zero.
002300     03  WS-NAI-Trail        binary-short value zero.
002310     03  WS-NAI-Len          binary-short value zero.
002320     03  WS-LName-Trail      binary-short value zero.
002330     03  WS-LName-Len        binary-short value zero.
002340     03  WS-Full-Name-Out    pic x(40)    value spaces.
002350     03  filler              pic x(4)     value spaces.
002360*
002370* 10/11/2026 drf - 42 Fixed 2024 reference-data defaults for the Other-
002380*                  Info split - no T4 slip box carries an RRSP limit,
002390*                  a tuition/medical/donation amount or a CAI figure,
002400*                  so every taxpayer this run processes gets the same
002410*                  baseline until a richer upstream source exists.
002420 01  WS-Other-Defaults.
002430     03  WS-Def-Rrsp-Limit   pic s9(7)v99 comp-3 value 18600.00.
002440     03  WS-Def-Rrsp-Contrib pic s9(7)v99 comp-3 value 8000.00.
002450     03  WS-Def-Union-Dues   pic s9(7)v99 comp-3 value 450.00.
002460     03  WS-Def-Childcare    pic s9(7)v99 comp-3 value zero.
002470     03  WS-Def-Tuition      pic s9(7)v99 comp-3 value zero.
002480     03  WS-Def-Medical      pic s9(7)v99 comp-3 value 1200.00.
002490     03  WS-Def-Donations    pic s9(7)v99 comp-3 value 600.00.
002500     03  WS-Def-Cai-Adults   pic 9(2)     value 1.
002510     03  WS-Def-Cai-Children pic 9(2)     value zero.
002520     03  WS-Def-Cai-Rural    pic x        value "N".
002530     03  filler              pic x(4)     value spaces.
002540*
002550* 10/11/2026 drf - 42 Seven known T4 box codes get a real label, source
002560*                  form and line reference; anything else falls back to
002570*                  a generic "Other T4 amount" row so the Box Detail
002580*                  file never carries a blank label.
002590 01  WS-Box-Xlate-Literals.
002600     03  filler              pic x(57)    value
002610         "014Employment income                            T4  10100".
002620     03  filler              pic x(57)    value
002630         "022Income tax deducted                          T4  43700".
002640     03  filler              pic x(57)    value
002650         "040Other employment income                      T4  10400".
002660     03  filler              pic x(57)    value
002670         "017Employment insurance benefits                T4  11900".
002680     03  filler              pic x(57)    value
002690         "020Registered pension plan contributions        T4  20700".
002700     03  filler              pic x(57)    value
002710         "016Canada Pension Plan contributions            T4  30800".
002720     03  filler              pic x(57)    value
002730         "428Ontario income tax withheld                  T4    428".
002740 01  WS-Box-Xlate-Table redefines WS-Box-Xlate-Literals.
002750     03  WS-Xlt-Entry occurs 7.
002760         05  WS-Xlt-Code     pic x(3).
002770         05  WS-Xlt-Label    pic x(45).
002780         05  WS-Xlt-Form     pic x(4).
002790         05  WS-Xlt-Ref      pic x(5).
002800*
002810 01  WS-One-Box.
002820     03  WS-Box-Label-Out    pic x(45)    value spaces.
002830     03  WS-Box-Form-Out     pic x(4)     value spaces.
002840     03  WS-Box-Ref-Out      pic x(5)     value spaces.
002850     03  filler              pic x(4)     value spaces.
002860*
002870 procedure division.
002880*
002890 aa000-Main                  section.
002900***********************************
002910     perform  aa010-Open-Files.
002920     move     "N" to WS-EOF-Sw.
002930     perform  bb050-Read-And-Build thru bb050-Exit
002940              until WS-EOF-Sw = "Y".
002950     close    T4-Norm-File
002960              T4-Master-File
002970              T4-Box-File
002980              T4-Other-File.
002990     display  "T4IDNT - records read " WS-Rec-Cnt
003000              " master " WS-Mst-Written
003010              " box " WS-Box-Written
003020              " other-info " WS-Oth-Written.
003030     goback.
003040*
003050 aa000-Exit. exit section.
003060*
003070 aa010-Open-Files            section.
003080***********************************
003090     open     input  T4-Norm-File.
003100     if       T4-Nrm-Status not = "00"
003110              move  1 to return-code
003120              goback
003130     end-if.
003140     open     output T4-Master-File
003150                      T4-Box-File
003160                      T4-Other-File.
003170*
003180 aa010-Exit. exit section.
003190*
003200 bb050-Read-And-Build         section.
003210************************************
003220*
003230     read     T4-Norm-File next record
003240              at end
003250              move "Y" to WS-EOF-Sw
003260     end-read.
003270     if       WS-EOF-Sw not = "Y"
003280              if   T4-Nrm-Status not = "00"
003290                   move "Y" to WS-EOF-Sw
003300              else
003310                   add  1 to WS-Rec-Cnt
003320                   perform bb100-Format-Sin
003330                   perform bb200-Parse-Address
003340                   perform bb150-Format-Postal
003350                   perform bb250-Build-Id-Fields
003360                   perform bb260-Build-Box-Records
003370                   perform bb270-Build-Other-Record
003380              end-if
003390     end-if.
003400*
003410 bb050-Exit. exit section.
003420*
003430 bb100-Format-Sin             section.
003440************************************
003450*
003460* Strip out everything that is not a digit, then group as
003470* "999 999 999" only when exactly 9 digits survive.
003480*
003490     move     spaces to WS-Sin-Compact WS-Sin-Out.
003500     move     zero to WS-Digit-Cnt.
003510     set      WS-Sin-Idx to 1.
003520     perform  bb110-Scan-One-Digit thru bb110-Exit
003530              until WS-Sin-Idx > 11.
003540     if       WS-Digit-Cnt = 9
003550              move WS-Sin-Compact(1:3) to WS-Sin-G1
003560              move WS-Sin-Compact(4:3) to WS-Sin-G2
003570              move WS-Sin-Compact(7:3) to WS-Sin-G3
003580     else
003590              move WS-Sin-Compact to WS-Sin-Out
003600     end-if.
003610*
003620 bb100-Exit. exit section.
003630*
003640 bb110-Scan-One-Digit         section.
003650************************************
003660*
003670     move     Nrm-Sin(WS-Sin-Idx:1) to WS-Sin-One-Char.
003680     if       WS-Sin-One-Char is numeric
003690              add  1 to WS-Digit-Cnt
003700              move WS-Digit-Cnt to WS-Sin-Out-Len
003710              move WS-Sin-One-Char
003720                   to WS-Sin-Compact(WS-Sin-Out-Len:1)
003730     end-if.
003740     set      WS-Sin-Idx up by 1.
003750*
003760 bb110-Exit. exit section.
003770*
003780 bb150-Format-Postal          section.
003790************************************
003800*
003810* WS-Postal-Clean was set while parsing the address (bb200/bb220).
003820* Strip embedded spaces and fold to upper case, then re-group into
003830* "AAA BBB" only when exactly 6 characters remain.
003840*
003850     move     spaces to WS-Postal-Compact WS-Postal-Out.
003860     move     zero to WS-Alnum-Cnt.
003870     inspect  WS-Postal-Clean converting
003880              "abcdefghijklmnopqrstuvwxyz" to
003890              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003900     set      WS-Postal-Idx to 1.
003910     perform  bb160-Scan-One-Char thru bb160-Exit
003920              until WS-Postal-Idx > 7.
003930     if       WS-Alnum-Cnt = 6
003940              move WS-Postal-Compact(1:3) to WS-Postal-P1
003950              move WS-Postal-Compact(4:3) to WS-Postal-P2
003960     else
003970              move WS-Postal-Compact to WS-Postal-Out
003980     end-if.
003990*
004000 bb150-Exit. exit section.
004010*
004020 bb160-Scan-One-Char          section.
004030************************************
004040*
004050     move     WS-Postal-Clean(WS-Postal-Idx:1) to WS-Postal-One-Char.
004060     if       WS-Postal-One-Char not = space
004070              add  1 to WS-Alnum-Cnt
004080              move WS-Alnum-Cnt to WS-Postal-Out-Len
004090              move WS-Postal-One-Char
004100                   to WS-Postal-Compact(WS-Postal-Out-Len:1)
004110     end-if.
004120     set      WS-Postal-Idx up by 1.
004130*
004140 bb160-Exit. exit section.
004150*
004160 bb200-Parse-Address          section.
004170************************************
004180*
004190* Comma-separated - part 1 street, part 2 city, part 3 remainder
004200* (province + postal, or a postal-only tail).  When there is no
004210* third part, bb230 runs the same postal-tail check against the
004220* city itself and trims the match off it.
004230*
004240     move     spaces to WS-Part-1 WS-Part-2 WS-Part-3.
004250     move     zero to WS-Part-Cnt.
004260     unstring Nrm-Address delimited by ","
004270              into WS-Part-1 WS-Part-2 WS-Part-3
004280              tallying in WS-Part-Cnt.
004290     move     WS-Part-2 to WS-City-Out.
004300     move     spaces to WS-Province-Out WS-Postal-Clean.
004310     if       WS-Part-Cnt >= 3
004320              move WS-Part-3 to WS-Remainder
004330              perform bb220-Split-Prov-Postal thru bb220-Exit
004340     else
004350              perform bb230-Split-City-Tail thru bb230-Exit
004360     end-if.
004370*
004380 bb200-Exit. exit section.
004390*
004400 bb220-Split-Prov-Postal      section.
004410************************************
004420*
004430* Remainder is either "<=2-char province> <postal>" or a bare
004440* postal code - bb225 finds the postal at the tail and decides
004450* whether what is left in front trims down to a 2-char province.
004460*
004470     move     WS-Remainder to WS-Tail-Candidate.
004480     perform  bb225-Test-Postal-Tail thru bb225-Exit.
004490     if       WS-Tail-Matched = "Y"
004500              move WS-Tail-Postal to WS-Postal-Clean
004510              move WS-Tail-Prov to WS-Province-Out
004520     else
004530              move WS-Remainder to WS-Postal-Clean
004540     end-if.
004550*
004560 bb220-Exit. exit section.
004570*
004580* 02/11/2026 vbc - 40 Generalised postal-tail matcher - tests the
004590*                  end of a candidate for a postal code and decides
004600*                  whether the text left in front is a 2-character
004610*                  province; shared by bb220 and bb230 below.
004620 bb225-Test-Postal-Tail       section.
004630************************************
004640*
004650     move     "N" to WS-Tail-Matched.
004660     move     spaces to WS-Tail-Prov WS-Tail-Postal WS-Tail-Prefix.
004670     move     zero to WS-Tail-Width WS-Tail-Cand-Trail
004680              WS-Tail-Pfx-Len.
004690     inspect  WS-Tail-Candidate tallying WS-Tail-Cand-Trail
004700              for trailing space.
004710     compute  WS-Tail-Cand-Len = 30 - WS-Tail-Cand-Trail.
004720     if       WS-Tail-Cand-Len >= 7
004730              compute WS-Tail-Pfx-Raw = WS-Tail-Cand-Len - 6
004740              move WS-Tail-Candidate(WS-Tail-Pfx-Raw:7) to WS-Tail-7
004750              if   WS-Tail-C1 is alphabetic and WS-Tail-C2 is numeric
004760                   and WS-Tail-C3 is alphabetic
004770                   and WS-Tail-C4 = space
004780                   and WS-Tail-C5 is numeric
004790                   and WS-Tail-C6 is alphabetic
004800                   and WS-Tail-C7 is numeric
004810                   move 7 to WS-Tail-Width
004820              end-if
004830     end-if.
004840     if       WS-Tail-Width = zero and WS-Tail-Cand-Len >= 6
004850              compute WS-Tail-Pfx-Raw = WS-Tail-Cand-Len - 5
004860              move WS-Tail-Candidate(WS-Tail-Pfx-Raw:6)
004870                   to WS-Tail-7(1:6)
004880              move space to WS-Tail-C7
004890              if   WS-Tail-C1 is alphabetic and WS-Tail-C2 is numeric
004900                   and WS-Tail-C3 is alphabetic
004910                   and WS-Tail-C4 is numeric
004920                   and WS-Tail-C5 is alphabetic
004930                   and WS-Tail-C6 is numeric
004940                   move 6 to WS-Tail-Width
004950              end-if
004960     end-if.
004970     if       WS-Tail-Width > zero
004980              move "Y" to WS-Tail-Matched
004990              move WS-Tail-7(1:WS-Tail-Width) to WS-Tail-Postal
005000              compute WS-Tail-Pfx-Raw = WS-Tail-Cand-Len - WS-Tail-Width
005010              if   WS-Tail-Pfx-Raw > zero
005020                   move WS-Tail-Candidate(1:WS-Tail-Pfx-Raw)
005030                        to WS-Tail-Prefix
005040                   move zero to WS-Tail-Pfx-Trail
005050                   inspect WS-Tail-Prefix tallying WS-Tail-Pfx-Trail
005060                           for trailing space
005070                   compute WS-Tail-Pfx-Len = 28 - WS-Tail-Pfx-Trail
005080                   if   WS-Tail-Pfx-Len = 2
005090                        and WS-Tail-Prefix(1:2) is alphabetic
005100                        move WS-Tail-Prefix(1:2) to WS-Tail-Prov
005110                   end-if
005120              end-if
005130     end-if.
005140*
005150 bb225-Exit. exit section.
005160*
005170* 02/11/2026 vbc - 40 No third address segment - the 14/08/1994 note
005180*                  above promised this check and it is finally wired
005190*                  up: test the trailing edge of the city itself and,
005200*                  when it matches, trim the postal (and province,
005210*                  when the prefix is exactly 2 characters) off it.
005220 bb230-Split-City-Tail        section.
005230************************************
005240*
005250     move     spaces to WS-Tail-Candidate.
005260     move     WS-City-Out to WS-Tail-Candidate(1:20).
005270     perform  bb225-Test-Postal-Tail thru bb225-Exit.
005280     if       WS-Tail-Matched = "Y"
005290              move WS-Tail-Postal to WS-Postal-Clean
005300              move WS-Tail-Prov to WS-Province-Out
005310              move spaces to WS-City-Out
005320              if   WS-Tail-Pfx-Len > zero
005330                   move WS-Tail-Candidate(1:WS-Tail-Pfx-Len)
005340                        to WS-City-Out
005350              end-if
005360     end-if.
005370*
005380 bb230-Exit. exit section.
005390*
005400 bb250-Build-Id-Fields        section.
005410************************************
005420*
005430* 10/11/2026 drf - 42 Builds and writes the one Taxpayer Master record
005440*                  for this slip.  Tax year and province are fixed -
005450*                  this run is Ontario 2024 only - and date of birth
005460*                  and marital status are fixed reference-data defaults
005470*                  since no T4 box carries either one.
005480*
005490     move     spaces to WS-Name-And-Init.
005500* 02/11/2026 vbc - 41 A two-word first name (eg "Mary Jane") has an
005510*                  embedded space, same trailing-space fix as the
005520*                  city a few lines on - delimited by space truncates
005530*                  at the first space, which is wrong here too.
005540     move     zero to WS-FName-Trail.
005550     inspect  Nrm-First-Name tallying WS-FName-Trail for trailing space.
005560     compute  WS-FName-Len = 20 - WS-FName-Trail.
005570     if       WS-FName-Len < 1
005580              move 1 to WS-FName-Len
005590     end-if.
005600     string   Nrm-First-Name(1:WS-FName-Len) delimited by size
005610              " " delimited by size
005620              Nrm-Initial delimited by size
005630              into WS-Name-And-Init.
005640*
005650     move     zero to WS-NAI-Trail.
005660     inspect  WS-Name-And-Init tallying WS-NAI-Trail for trailing space.
005670     compute  WS-NAI-Len = 22 - WS-NAI-Trail.
005680     if       WS-NAI-Len < 1
005690              move 1 to WS-NAI-Len
005700     end-if.
005710     move     zero to WS-LName-Trail.
005720     inspect  Nrm-Last-Name tallying WS-LName-Trail for trailing space.
005730     compute  WS-LName-Len = 25 - WS-LName-Trail.
005740     if       WS-LName-Len < 1
005750              move 1 to WS-LName-Len
005760     end-if.
005770     move     spaces to WS-Full-Name-Out.
005780     string   WS-Name-And-Init(1:WS-NAI-Len) delimited by size
005790              " " delimited by size
005800              Nrm-Last-Name(1:WS-LName-Len) delimited by size
005810              into WS-Full-Name-Out.
005820*
005830     move     spaces to T4-Master-Record.
005840     move     2024 to Mst-Tax-Year.
005850     move     "ON" to Mst-Province-Code.
005860     move     WS-Full-Name-Out to Mst-Full-Name.
005870     move     WS-Sin-Out to Mst-Sin.
005880     move     19880214 to Mst-Date-Of-Birth.
005890     move     "Single" to Mst-Marital-Status.
005900     move     WS-Part-1 to Mst-Street.
005910     move     WS-City-Out to Mst-City.
005920     move     WS-Province-Out to Mst-Addr-Province.
005930     move     WS-Postal-Out to Mst-Postal-Code.
005940     write    T4-Master-Record.
005950     add      1 to WS-Mst-Written.
005960*
005970 bb250-Exit. exit section.
005980*
005990* 10/11/2026 drf - 42 One Box Detail record per box on the slip, SIN-
006000*                  prefixed so T4DRV can group them under the owning
006010*                  Taxpayer Master entry - same order Nrm-Box-Grp
006020*                  already carries them in.
006030 bb260-Build-Box-Records     section.
006040************************************
006050     move     zero to WS-Box-Sub.
006060     perform  cc260-Write-One-Box thru cc260-Exit
006070              until WS-Box-Sub >= Nrm-No-Of-Boxes.
006080*
006090 bb260-Exit. exit section.
006100*
006110 cc260-Write-One-Box         section.
006120************************************
006130     add      1 to WS-Box-Sub.
006140     perform  dd260-Xlate-Box-Code thru dd260-Exit.
006150     move     spaces to T4-Box-Record.
006160     move     WS-Sin-Out to Box-Sin.
006170     move     Nrm-Box-Code(WS-Box-Sub) to Box-Code.
006180     move     WS-Box-Label-Out to Box-Label.
006190     move     Nrm-Box-Amount(WS-Box-Sub) to Box-Amount.
006200     move     WS-Box-Form-Out to Box-Source-Form.
006210     move     WS-Box-Ref-Out to Box-Line-Reference.
006220     write    T4-Box-Record.
006230     add      1 to WS-Box-Written.
006240*
006250 cc260-Exit. exit section.
006260*
006270* 10/11/2026 drf - 42 Scans the fixed 7-entry table for this box's code;
006280*                  anything not found gets a generic label rather than
006290*                  a blank one.
006300 dd260-Xlate-Box-Code        section.
006310************************************
006320     move     "N" to WS-Xlt-Found.
006330     move     spaces to WS-Box-Label-Out WS-Box-Form-Out WS-Box-Ref-Out.
006340     set      WS-Xlt-Idx to 1.
006350     perform  ee260-Compare-One-Entry thru ee260-Exit
006360              until WS-Xlt-Idx > 7 or WS-Xlt-Found = "Y".
006370     if       WS-Xlt-Found not = "Y"
006380              move "Other T4 amount" to WS-Box-Label-Out
006390              move "T4" to WS-Box-Form-Out
006400     end-if.
006410*
006420 dd260-Exit. exit section.
006430*
006440 ee260-Compare-One-Entry     section.
006450************************************
006460     if       WS-Xlt-Code(WS-Xlt-Idx) = Nrm-Box-Code(WS-Box-Sub)
006470              move "Y" to WS-Xlt-Found
006480              move WS-Xlt-Label(WS-Xlt-Idx) to WS-Box-Label-Out
006490              move WS-Xlt-Form(WS-Xlt-Idx) to WS-Box-Form-Out
006500              move WS-Xlt-Ref(WS-Xlt-Idx) to WS-Box-Ref-Out
006510     end-if.
006520     set      WS-Xlt-Idx up by 1.
006530*
006540 ee260-Exit. exit section.
006550*
006560* 10/11/2026 drf - 42 One Other-Info record per taxpayer, all fixed
006570*                  2024 reference-data defaults - no T4 box carries an
006580*                  RRSP limit, a tuition/medical/donation amount or a
006590*                  CAI figure, so every taxpayer gets the same baseline.
006600 bb270-Build-Other-Record    section.
006610************************************
006620     move     spaces to T4-Other-Record.
006630     move     WS-Sin-Out to Oth-Sin.
006640     move     WS-Def-Rrsp-Limit to Oth-Rrsp-Deduction-Limit.
006650     move     WS-Def-Rrsp-Contrib to Oth-Rrsp-Contributions.
006660     move     WS-Def-Union-Dues to Oth-Union-Dues.
006670     move     WS-Def-Childcare to Oth-Childcare-Expenses.
006680     move     WS-Def-Tuition to Oth-Tuition-Transfer-Amt.
006690     move     WS-Def-Medical to Oth-Medical-Expenses.
006700     move     WS-Def-Donations to Oth-Charitable-Donations.
006710     move     WS-Def-Cai-Adults to Oth-Cai-Adults.
006720     move     WS-Def-Cai-Children to Oth-Cai-Children.
006730     move     WS-Def-Cai-Rural to Oth-Cai-Rural-Supplement.
006740     write    T4-Other-Record.
006750     add      1 to WS-Oth-Written.
006760*
006770 bb270-Exit. exit section.
006780*

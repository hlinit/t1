000100* 04/04/26 vbc - Created for CRA T1 batch - FD for Fill Field file.
000110*
000120 fd  T4-Fill-File.
000130     copy "wst4fil.cob".
000140*

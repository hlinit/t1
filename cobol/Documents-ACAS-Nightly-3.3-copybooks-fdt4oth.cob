000100* 04/04/26 vbc - Created for CRA T1 batch - FD for Other-Info file.
000110*
000120 fd  T4-Other-File.
000130     copy "wst4oth.cob".
000140*

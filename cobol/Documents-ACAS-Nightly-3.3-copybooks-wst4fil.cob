000100*******************************************
000110*                                          *
000120* Record Definition For T4 Fill Field     *
000130*         File                            *
000140*    Prefixed by SIN - many per           *
000150*    taxpayer - output of T4FILL,         *
000160*    one Fill-Field-Id/Value pair per     *
000170*    return line mapped.                  *
000180*******************************************
000190* File size 90 bytes.
000200*
000210* 04/04/26 vbc - Created for CRA T1 batch.
000220* 10/11/26 drf - Dropped the identity-subset note - T4IDNT no
000230*                longer writes this file, see its own change
000240*                log (ticket 42).
000250*
000260 01  T4-Fill-Record.
000270     03  Fil-Sin             pic x(11).
000280     03  Fil-Form-Id         pic x(10).
000290         88  Fil-Is-T1-General     value "t1-general".
000300         88  Fil-Is-On428          value "on428".
000310     03  Fil-Field-Id        pic x(20).
000320     03  Fil-Field-Value     pic x(45).
000330     03  filler              pic x(4)    value spaces.
000340*

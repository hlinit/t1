000100*******************************************
000110*                                          *
000120* Record Definition For T4 Other-Info     *
000130*        File                             *
000140*    Prefixed by SIN - one per taxpayer.  *
000150*    Loaded whole into T4-Other-Table     *
000160*    by T4DRV and SEARCH ALL'd by SIN.    *
000170*******************************************
000180* File size 75 bytes.
000190*
000200* 04/04/26 vbc - Created for CRA T1 batch.
000210*
000220 01  T4-Other-Record.
000230     03  Oth-Sin                        pic x(11).
000240     03  Oth-Rrsp-Deduction-Limit       pic s9(7)v99  comp-3.
000250     03  Oth-Rrsp-Contributions         pic s9(7)v99  comp-3.
000260     03  Oth-Union-Dues                 pic s9(7)v99  comp-3.
000270     03  Oth-Childcare-Expenses         pic s9(7)v99  comp-3.
000280     03  Oth-Tuition-Transfer-Amt       pic s9(7)v99  comp-3.
000290     03  Oth-Medical-Expenses           pic s9(7)v99  comp-3.
000300     03  Oth-Charitable-Donations       pic s9(7)v99  comp-3.
000310     03  Oth-Cai-Adults                 pic 9(2).
000320     03  Oth-Cai-Children               pic 9(2).
000330     03  Oth-Cai-Rural-Supplement       pic x.
000340         88  Oth-Cai-Rural-Yes              value "Y".
000350         88  Oth-Cai-Rural-No               value "N".
000360     03  filler                        pic x(9).
000370*

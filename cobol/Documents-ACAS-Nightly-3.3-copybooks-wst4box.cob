000100*******************************************
000110*                                          *
000120* Record Definition For T4 Slip Box       *
000130*       Detail File                       *
000140*    Prefixed by SIN - grouped under      *
000150*    the owning taxpayer, same order      *
000160*    as T4 Taxpayer Master.               *
000170*******************************************
000180* File size 81 bytes.
000190*
000200* 04/04/26 vbc - Created for CRA T1 batch.
000210*
000220 01  T4-Box-Record.
000230     03  Box-Sin               pic x(11).
000240     03  Box-Code              pic x(11).
000250     03  Box-Label             pic x(45).
000260     03  Box-Amount            pic s9(7)v99  comp-3.
000270     03  Box-Source-Form       pic x(4).
000280     03  Box-Line-Reference    pic x(5).
000290     03  filler                pic x(5).
000300*

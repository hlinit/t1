000100* 04/04/26 vbc - Created for CRA T1 batch - Select for Taxpayer Master.
000110*
000120     select  T4-Master-File  assign to "TAXPAYER-MAST"
000130             organization    line sequential
000140             file status     T4-Mst-Status.
000150*

000100*****************************************************************
000110*                                                                *
000120*                 T4 Pipeline Driver                             *
000130*                                                                *
000140*    Drives T4MAP and T4FILL across the Taxpayer Master,        *
000150*     writes Line-Items/Fill-Fields and the settlement          *
000160*         summary report - U6 of the CRA T1 add-on.             *
000170*                                                                *
000180*****************************************************************
000190*
000200 identification          division.
000210*================================
000220*
000230      program-id.       t4drv.
000240**
000250*    Author.           Dennis R Falkirk CDP, ACP.
000260**
000270*    Installation.     Gatehouse Financial Systems.
000280**
000290*    Date-Written.     30/09/1992.
000300**
000310*    Date-Compiled.
000320**
000330*    Security.         Copyright (C) 1992 - 2026 & later, Dennis
000340*                      R Falkirk. Distributed under the GNU
000350*                      General Public License. See file COPYING.
000360**
000370*    Remarks.          Reads the Taxpayer Master in SIN order,
000380*                      groups the matching Box Details under
000390*                      each taxpayer, looks the taxpayer's
000400*                      Other-Info up in a table loaded at start
000410*                      of job, calls T4MAP then T4FILL, writes
000420*                      the Line-Item and Fill-Field output files
000430*                      and the Settlement Summary report, and
000440*                      accumulates/prints end of job totals.
000450*
000460*                      Patterned on the check/payment register
000470*                      driver loop in pyrgstr, less the screen
000480*                      handling (this is a pure batch run).
000490**
000500*    Version.          See Prog-Name In Ws.
000510**
000520*    Called Modules.
000530*                      t4map, t4fill.
000540**
000550*    Functions Used:
000560*                      None.
000570*    Files used :
000580*                      TAXPAYER-MAST. Taxpayer master - input.
000590*                      BOX-DETAILS.   Slip box detail - input.
000600*                      OTHER-INFO.    Other-info - input, loaded
000610*                                     whole into WS table.
000620*                      LINE-ITEMS.    Line item - output.
000630*                      FILL-FIELDS.   Fill field - output.
000640*                      SUMMARY-RPT.   Settlement summary - output,
000650*                                     Report Writer.
000660*
000670*    Error or Warning messages used.
000680*                      T4901  Other-Info table full at load time.
000690**
000700* Changes:
000710* 30/09/1992 vbc - 1.0.00 Created - Started from the check/payment
000720*                       register driver loop in pyrgstr.
000730* 11/04/1997 vbc -     10 Box-Details lookahead buffer added so a
000740*                       taxpayer with no boxes at all still gets
000750*                       mapped/filled rather than being skipped.
000760* 03/09/1998 vbc -     15 Y2K - no 2-digit year fields carried here.
000770* 26/10/2026 vbc -     30 Rebuilt for CRA Ontario 2024 T1 add-on.
000780* 09/11/2026 vbc -     35 Fix: WS-Other-Table-Redef was sized
000790*                       2500 bytes short (one Comp-3 field per
000800*                       entry dropped from the count) - widened
000810*                       WS-Oth-As-Bytes to match WS-Other-Table.
000820* 10/11/2026 drf -     36 House re-branding - Author/Installation
000830*                       and the copyright banner now read Gatehouse
000840*                       Financial Systems, not the old letterhead.
000850*
000860**
000870*************************************************************************
000880* Copyright Notice - see COPYING.  Gatehouse Financial Systems T1
000890* Add-On, Copyright (c) Dennis R Falkirk 1976-2026 and later.  Free
000900* software for personal/business use; excludes resale or hire -
000910* contact support@gatehouse-fs.example for commercial terms.
000920*************************************************************************
000930*
000940 environment             division.
000950*================================
000960*
000970 configuration section.
000980 special-names.
000990     c01 is top-of-form.
001000*
001010 input-output             section.
001020 file-control.
001030     copy "selt4mst.cob".
001040     copy "selt4box.cob".
001050     copy "selt4oth.cob".
001060     copy "selt4itm.cob".
001070     copy "selt4fil.cob".
001080     select   T4-Summary-File  assign to "SUMMARY-RPT"
001090              organization     line sequential
001100              file status      T4-Rpt-Status.
001110*
001120 data                    division.
001130*================================
001140*
001150 file section.
001160*
001170     copy "fdt4mst.cob".
001180     copy "fdt4box.cob".
001190     copy "fdt4oth.cob".
001200     copy "fdt4itm.cob".
001210     copy "fdt4fil.cob".
001220*
001230 fd  T4-Summary-File
001240     report is Settlement-Summary-Report.
001250*
001260 working-storage section.
001270*-----------------------
001280 77  prog-name               pic x(17) value "t4drv   (1.0.36)".
001290*
001300 01  WS-Data.
001310     03  T4-Mst-Status       pic xx.
001320         88  T4-Mst-Ok           value "00".
001330     03  T4-Box-Status       pic xx.
001340         88  T4-Box-Ok           value "00".
001350     03  T4-Oth-Status       pic xx.
001360         88  T4-Oth-Ok           value "00".
001370     03  T4-Itm-Status       pic xx.
001380         88  T4-Itm-Ok           value "00".
001390     03  T4-Fil-Status       pic xx.
001400         88  T4-Fil-Ok           value "00".
001410     03  T4-Rpt-Status       pic xx.
001420         88  T4-Rpt-Ok           value "00".
001430     03  WS-Mst-EOF-Sw       pic x        value "N".
001440     03  WS-Box-EOF-Sw       pic x        value "N".
001450     03  WS-Oth-EOF-Sw       pic x        value "N".
001460     03  WS-Page-Lines       binary-short value 60.
001470     03  filler              pic x(4)     value spaces.
001480*
001490 01  WS-Counts.
001500     03  WS-Rec-Cnt          binary-long value zero.
001510     03  WS-Oth-Loaded       binary-short value zero.
001520     03  WS-Item-Idx         binary-char unsigned value zero.
001530     03  WS-Fill-Idx         binary-char unsigned value zero.
001540     03  filler              pic x(4)     value spaces.
001550*
001560 01  WS-Grand-Totals.
001570     03  WS-Grand-Income     pic s9(9)v99 comp-3 value zero.
001580     03  WS-Grand-Withhold   pic s9(9)v99 comp-3 value zero.
001590     03  WS-Grand-Balance    pic s9(9)v99 comp-3 value zero.
001600     03  filler              pic x(4)     value spaces.
001610 01  WS-Grand-Totals-Redef redefines WS-Grand-Totals.
001620     03  WS-Grand-As-Bytes   pic x(22).
001630*
001640 01  WS-Box-Buffer.
001650     03  WS-Buf-Sin          pic x(11)    value spaces.
001660     03  WS-Buf-Code         pic x(11)    value spaces.
001670     03  WS-Buf-Label        pic x(45)    value spaces.
001680     03  WS-Buf-Amount       pic s9(7)v99 comp-3 value zero.
001690     03  WS-Buf-Source-Form  pic x(4)     value spaces.
001700     03  WS-Buf-Line-Ref     pic x(5)     value spaces.
001710     03  filler              pic x(4)     value spaces.
001720*
001730* Kept so an Oth-Line-Ref style 5-char numeric test can be run
001740* against the line-reference bytes without a separate work field.
001750 01  WS-Box-Buffer-Ref-View redefines WS-Box-Buffer.
001760     03  filler              pic x(80).
001770     03  WS-Buf-Ref-Numeric   pic 9(5).
001780*
001790 01  Error-Messages.
001800     03  T4901           pic x(40)
001810         value "T4901 Other-Info table full - rest skipped".
001820     03  filler          pic x(4)     value spaces.
001830*
001840* Other-Info loaded whole at start of job - SEARCH ALL'd by Sin.
001850*
001860 01  WS-Other-Table.
001870     03  WS-Oth-Max              binary-short value 500.
001880     03  WS-Oth-Entry            occurs 500
001890                                  ascending key WS-Oth-T-Sin
001900                                  indexed by WS-Oth-Idx-1.
001910         05  WS-Oth-T-Sin              pic x(11).
001920         05  WS-Oth-T-Rrsp-Limit       pic s9(7)v99 comp-3.
001930         05  WS-Oth-T-Rrsp-Contrib     pic s9(7)v99 comp-3.
001940         05  WS-Oth-T-Union-Dues       pic s9(7)v99 comp-3.
001950         05  WS-Oth-T-Childcare        pic s9(7)v99 comp-3.
001960         05  WS-Oth-T-Tuition          pic s9(7)v99 comp-3.
001970         05  WS-Oth-T-Medical          pic s9(7)v99 comp-3.
001980         05  WS-Oth-T-Donations        pic s9(7)v99 comp-3.
001990         05  WS-Oth-T-Cai-Adults       pic 9(2).
002000         05  WS-Oth-T-Cai-Children     pic 9(2).
002010         05  WS-Oth-T-Cai-Rural        pic x.
002020     03  filler                  pic x(4)     value spaces.
002030 01  WS-Other-Table-Redef redefines WS-Other-Table.
002040     03  filler                   pic x(2).
002050     03  WS-Oth-As-Bytes          pic x(25504).
002060*
002070 01  LK-Box-Table.
002080     03  LK-Box-Count        binary-char unsigned.
002090     03  LK-Box-Entry        occurs 20.
002100         05  LK-Box-Code     pic x(11).
002110         05  LK-Box-Label    pic x(45).
002120         05  LK-Box-Amount   pic s9(7)v99 comp-3.
002130         05  LK-Box-Line-Ref pic x(5).
002140     03  filler              pic x(4)     value spaces.
002150*
002160 01  LK-Other-Info.
002170     03  LK-Rrsp-Limit       pic s9(7)v99 comp-3.
002180     03  LK-Rrsp-Contrib     pic s9(7)v99 comp-3.
002190     03  LK-Union-Dues       pic s9(7)v99 comp-3.
002200     03  LK-Childcare        pic s9(7)v99 comp-3.
002210     03  LK-Tuition-Transfer pic s9(7)v99 comp-3.
002220     03  LK-Medical          pic s9(7)v99 comp-3.
002230     03  LK-Donations        pic s9(7)v99 comp-3.
002240     03  LK-Cai-Adults       pic 9(2).
002250     03  LK-Cai-Children     pic 9(2).
002260     03  LK-Cai-Rural        pic x.
002270     03  filler              pic x(4)     value spaces.
002280*
002290 01  LK-Totals.
002300     03  LK-Total-Income     pic s9(7)v99 comp-3.
002310     03  LK-Net-Income       pic s9(7)v99 comp-3.
002320     03  LK-Taxable-Income   pic s9(7)v99 comp-3.
002330     03  LK-Total-Withhold   pic s9(7)v99 comp-3.
002340     03  LK-Federal-Credits  pic s9(7)v99 comp-3.
002350     03  LK-Provnl-Credits   pic s9(7)v99 comp-3.
002360     03  LK-Total-Deduct     pic s9(7)v99 comp-3.
002370     03  LK-Cai-Estimate     pic s9(7)v99 comp-3.
002380     03  filler              pic x(4)     value spaces.
002390*
002400 01  LK-Item-Table.
002410     03  LK-Item-Count       binary-char unsigned.
002420     03  LK-Item-Entry       occurs 25.
002430         05  LK-Item-Key     pic x(20).
002440         05  LK-Item-Label   pic x(45).
002450         05  LK-Item-Amount  pic s9(7)v99 comp-3.
002460         05  LK-Item-Level   pic x(10).
002470         05  LK-Item-Form    pic x(10).
002480         05  LK-Item-Ref     pic x(5).
002490     03  filler              pic x(4)     value spaces.
002500*
002510 01  LK-Identity.
002520     03  LK-Id-Full-Name     pic x(40).
002530     03  LK-Id-Sin           pic x(11).
002540     03  LK-Id-Street        pic x(30).
002550     03  LK-Id-City          pic x(20).
002560     03  LK-Id-Postal        pic x(7).
002570     03  filler              pic x(4)     value spaces.
002580*
002590 01  LK-Settlement.
002600     03  LK-Fed-Tax-Payable  pic s9(7)v99 comp-3.
002610     03  LK-Ont-Tax-Payable  pic s9(7)v99 comp-3.
002620     03  LK-Balance-Or-Rfnd  pic s9(7)v99 comp-3.
002630     03  filler              pic x(4)     value spaces.
002640*
002650 01  LK-Fill-Table.
002660     03  LK-Fill-Count       binary-char unsigned.
002670     03  LK-Fill-Entry       occurs 10.
002680         05  LK-Fill-Form-Id pic x(10).
002690         05  LK-Fill-Field-Id pic x(20).
002700         05  LK-Fill-Value   pic x(45).
002710     03  filler              pic x(4)     value spaces.
002720*
002730 report section.
002740*--------------
002750*
002760 RD  Settlement-Summary-Report
002770     control      Final
002780     Page Limit   WS-Page-Lines
002790     Heading      1
002800     First Detail 5
002810     Last  Detail WS-Page-Lines.
002820*
002830 01  Summary-Head        Type Page Heading.
002840     03  line  1.
002850         05  col  1      pic x(17)   source Prog-Name.
002860         05  col 30      pic x(33)   value
002870             "CRA ONTARIO 2024 T1 SUMMARY".
002880         05  col 70      pic x(5)    value "Page ".
002890         05  col 75      pic zz9     source Page-Counter.
002900     03  line  3.
002910         05  col  1      pic x(11)   value "SIN".
002920         05  col 14      pic x(28)   value "Name".
002930         05  col 44      pic x(13)   value "Total Income".
002940         05  col 58      pic x(13)   value "Taxable Inc".
002950         05  col 72      pic x(13)   value "Withholding".
002960         05  col 86      pic x(13)   value "Fed Tax".
002970         05  col100      pic x(13)   value "Prov Tax".
002980         05  col114      pic x(16)   value "Balance/Refund".
002990*
003000 01  Taxpayer-Detail     Type is Detail.
003010     03  line + 1.
003020         05  col  1      pic x(11)       source Mst-Sin.
003030         05  col 14      pic x(28)       source Mst-Full-Name.
003040         05  col 42      pic z,zzz,zz9.99- source LK-Total-Income.
003050         05  col 56      pic z,zzz,zz9.99- source LK-Taxable-Income.
003060         05  col 70      pic z,zzz,zz9.99- source LK-Total-Withhold.
003070         05  col 84      pic z,zzz,zz9.99- source LK-Fed-Tax-Payable.
003080         05  col 98      pic z,zzz,zz9.99- source LK-Ont-Tax-Payable.
003090         05  col112      pic z,zzz,zz9.99- source LK-Balance-Or-Rfnd.
003100*
003110 01  type control Footing Final line plus 2.
003120     03  col  1      pic x(22)       value "Taxpayers processed :".
003130     03  col 24      pic zzz,zz9     source WS-Rec-Cnt.
003140     03  col 44      pic z,zzz,zz9.99- source WS-Grand-Income.
003150     03  col 70      pic z,zzz,zz9.99- source WS-Grand-Withhold.
003160     03  col112      pic z,zzz,zz9.99- source WS-Grand-Balance.
003170*
003180 procedure division.
003190*
003200 aa000-Main                  section.
003210***********************************
003220     perform  aa010-Open-Files.
003230     perform  aa020-Load-Other-Info.
003240     perform  aa030-Prime-Box-Buffer.
003250     initiate Settlement-Summary-Report.
003260     move     "N" to WS-Mst-EOF-Sw.
003270     perform  bb050-Process-One-Taxpayer thru bb050-Exit
003280              until WS-Mst-EOF-Sw = "Y".
003290     terminate Settlement-Summary-Report.
003300     close    T4-Master-File
003310              T4-Box-File
003320              T4-Other-File
003330              T4-Item-File
003340              T4-Fill-File
003350              T4-Summary-File.
003360     display  "T4DRV - taxpayers processed " WS-Rec-Cnt.
003370     display  "T4DRV - total income        " WS-Grand-Income.
003380     display  "T4DRV - total withholding    " WS-Grand-Withhold.
003390     display  "T4DRV - total balance/refund " WS-Grand-Balance.
003400     goback.
003410*
003420 aa000-Exit. exit section.
003430*
003440 aa010-Open-Files            section.
003450***********************************
003460     open     input  T4-Master-File
003470                      T4-Box-File
003480                      T4-Other-File.
003490     open     output T4-Item-File
003500                      T4-Fill-File
003510                      T4-Summary-File.
003520*
003530 aa010-Exit. exit section.
003540*
003550 aa020-Load-Other-Info       section.
003560***********************************
003570*
003580     move     zero to WS-Oth-Loaded.
003590     move     "N" to WS-Oth-EOF-Sw.
003600     perform  aa025-Load-One-Other thru aa025-Exit
003610              until WS-Oth-EOF-Sw = "Y" or WS-Oth-Loaded >= WS-Oth-Max.
003620     if       WS-Oth-EOF-Sw not = "Y"
003630              display T4901
003640     end-if.
003650*
003660 aa020-Exit. exit section.
003670*
003680 aa025-Load-One-Other        section.
003690***********************************
003700*
003710     read     T4-Other-File next record
003720              at end
003730              move "Y" to WS-Oth-EOF-Sw
003740     end-read.
003750     if       WS-Oth-EOF-Sw not = "Y"
003760              if   T4-Oth-Status not = "00"
003770                   move "Y" to WS-Oth-EOF-Sw
003780              else
003790                   add  1 to WS-Oth-Loaded
003800                   move Oth-Sin to WS-Oth-T-Sin(WS-Oth-Loaded)
003810                   move Oth-Rrsp-Deduction-Limit
003820                        to WS-Oth-T-Rrsp-Limit(WS-Oth-Loaded)
003830                   move Oth-Rrsp-Contributions
003840                        to WS-Oth-T-Rrsp-Contrib(WS-Oth-Loaded)
003850                   move Oth-Union-Dues
003860                        to WS-Oth-T-Union-Dues(WS-Oth-Loaded)
003870                   move Oth-Childcare-Expenses
003880                        to WS-Oth-T-Childcare(WS-Oth-Loaded)
003890                   move Oth-Tuition-Transfer-Amt
003900                        to WS-Oth-T-Tuition(WS-Oth-Loaded)
003910                   move Oth-Medical-Expenses
003920                        to WS-Oth-T-Medical(WS-Oth-Loaded)
003930                   move Oth-Charitable-Donations
003940                        to WS-Oth-T-Donations(WS-Oth-Loaded)
003950                   move Oth-Cai-Adults
003960                        to WS-Oth-T-Cai-Adults(WS-Oth-Loaded)
003970                   move Oth-Cai-Children
003980                        to WS-Oth-T-Cai-Children(WS-Oth-Loaded)
003990                   move Oth-Cai-Rural-Supplement
004000                        to WS-Oth-T-Cai-Rural(WS-Oth-Loaded)
004010              end-if
004020     end-if.
004030*
004040 aa025-Exit. exit section.
004050*
004060 aa030-Prime-Box-Buffer      section.
004070***********************************
004080*
004090     move     "N" to WS-Box-EOF-Sw.
004100     read     T4-Box-File next record
004110              at end
004120              move "Y" to WS-Box-EOF-Sw
004130     end-read.
004140     if       WS-Box-EOF-Sw not = "Y" and T4-Box-Status not = "00"
004150              move "Y" to WS-Box-EOF-Sw
004160     end-if.
004170     if       WS-Box-EOF-Sw not = "Y"
004180              move Box-Sin         to WS-Buf-Sin
004190              move Box-Code        to WS-Buf-Code
004200              move Box-Label       to WS-Buf-Label
004210              move Box-Amount      to WS-Buf-Amount
004220              move Box-Source-Form to WS-Buf-Source-Form
004230              move Box-Line-Reference to WS-Buf-Line-Ref
004240     end-if.
004250*
004260 aa030-Exit. exit section.
004270*
004280 bb050-Process-One-Taxpayer  section.
004290***********************************
004300*
004310     read     T4-Master-File next record
004320              at end
004330              move "Y" to WS-Mst-EOF-Sw
004340     end-read.
004350     if       WS-Mst-EOF-Sw not = "Y"
004360              if   T4-Mst-Status not = "00"
004370                   move "Y" to WS-Mst-EOF-Sw
004380              else
004390                   add  1 to WS-Rec-Cnt
004400                   perform bb100-Load-Boxes-For-Taxpayer
004410                   perform bb150-Find-Other-Info
004420                   call "t4map" using LK-Box-Table LK-Other-Info
004430                                      LK-Totals LK-Item-Table
004440                   move Mst-Full-Name to LK-Id-Full-Name
004450                   move Mst-Sin       to LK-Id-Sin
004460                   move Mst-Street    to LK-Id-Street
004470                   move Mst-City      to LK-Id-City
004480                   move Mst-Postal-Code to LK-Id-Postal
004490                   call "t4fill" using LK-Identity LK-Totals
004500                                       LK-Settlement LK-Fill-Table
004510                   perform bb250-Write-Line-Items
004520                   perform bb300-Write-Fill-Fields
004530                   perform bb350-Accumulate-Totals
004540                   generate Taxpayer-Detail
004550              end-if
004560     end-if.
004570*
004580 bb050-Exit. exit section.
004590*
004600 bb100-Load-Boxes-For-Taxpayer section.
004610***********************************
004620*
004630     move     zero to LK-Box-Count.
004640     perform  bb110-Add-One-Buffered-Box thru bb110-Exit
004650              until WS-Box-EOF-Sw = "Y"
004660                 or WS-Buf-Sin not = Mst-Sin
004670                 or LK-Box-Count >= 20.
004680*
004690 bb100-Exit. exit section.
004700*
004710 bb110-Add-One-Buffered-Box    section.
004720***********************************
004730*
004740     add      1 to LK-Box-Count.
004750     move     WS-Buf-Code     to LK-Box-Code(LK-Box-Count).
004760     move     WS-Buf-Label    to LK-Box-Label(LK-Box-Count).
004770     move     WS-Buf-Amount   to LK-Box-Amount(LK-Box-Count).
004780     move     WS-Buf-Line-Ref to LK-Box-Line-Ref(LK-Box-Count).
004790     read     T4-Box-File next record
004800              at end
004810              move "Y" to WS-Box-EOF-Sw
004820     end-read.
004830     if       WS-Box-EOF-Sw not = "Y" and T4-Box-Status not = "00"
004840              move "Y" to WS-Box-EOF-Sw
004850     end-if.
004860     if       WS-Box-EOF-Sw not = "Y"
004870              move Box-Sin         to WS-Buf-Sin
004880              move Box-Code        to WS-Buf-Code
004890              move Box-Label       to WS-Buf-Label
004900              move Box-Amount      to WS-Buf-Amount
004910              move Box-Source-Form to WS-Buf-Source-Form
004920              move Box-Line-Reference to WS-Buf-Line-Ref
004930     end-if.
004940*
004950 bb110-Exit. exit section.
004960*
004970 bb150-Find-Other-Info       section.
004980***********************************
004990*
005000     move     zero to LK-Rrsp-Limit LK-Rrsp-Contrib LK-Union-Dues
005010                       LK-Childcare LK-Tuition-Transfer LK-Medical
005020                       LK-Donations.
005030     move     zero to LK-Cai-Adults LK-Cai-Children.
005040     move     "N"  to LK-Cai-Rural.
005050     search   all WS-Oth-Entry
005060              at end
005070                   continue
005080              when WS-Oth-T-Sin(WS-Oth-Idx-1) = Mst-Sin
005090                   move WS-Oth-T-Rrsp-Limit(WS-Oth-Idx-1)
005100                        to LK-Rrsp-Limit
005110                   move WS-Oth-T-Rrsp-Contrib(WS-Oth-Idx-1)
005120                        to LK-Rrsp-Contrib
005130                   move WS-Oth-T-Union-Dues(WS-Oth-Idx-1)
005140                        to LK-Union-Dues
005150                   move WS-Oth-T-Childcare(WS-Oth-Idx-1)
005160                        to LK-Childcare
005170                   move WS-Oth-T-Tuition(WS-Oth-Idx-1)
005180                        to LK-Tuition-Transfer
005190                   move WS-Oth-T-Medical(WS-Oth-Idx-1)
005200                        to LK-Medical
005210                   move WS-Oth-T-Donations(WS-Oth-Idx-1)
005220                        to LK-Donations
005230                   move WS-Oth-T-Cai-Adults(WS-Oth-Idx-1)
005240                        to LK-Cai-Adults
005250                   move WS-Oth-T-Cai-Children(WS-Oth-Idx-1)
005260                        to LK-Cai-Children
005270                   move WS-Oth-T-Cai-Rural(WS-Oth-Idx-1)
005280                        to LK-Cai-Rural
005290     end-search.
005300*
005310 bb150-Exit. exit section.
005320*
005330 bb250-Write-Line-Items        section.
005340***********************************
005350*
005360     set      WS-Item-Idx to 1.
005370     perform  bb260-Write-One-Item thru bb260-Exit
005380              until WS-Item-Idx > LK-Item-Count.
005390*
005400 bb250-Exit. exit section.
005410*
005420 bb260-Write-One-Item          section.
005430***********************************
005440*
005450     move     spaces to T4-Item-Record.
005460     move     Mst-Sin                      to Itm-Sin.
005470     move     LK-Item-Key(WS-Item-Idx)     to Itm-Item-Key.
005480     move     LK-Item-Label(WS-Item-Idx)   to Itm-Item-Label.
005490     move     LK-Item-Amount(WS-Item-Idx)  to Itm-Item-Amount.
005500     move     LK-Item-Level(WS-Item-Idx)   to Itm-Item-Level.
005510     move     LK-Item-Form(WS-Item-Idx)    to Itm-Item-Form.
005520     move     LK-Item-Ref(WS-Item-Idx)     to Itm-Item-Ref.
005530     write    T4-Item-Record.
005540     set      WS-Item-Idx up by 1.
005550*
005560 bb260-Exit. exit section.
005570*
005580 bb300-Write-Fill-Fields       section.
005590***********************************
005600*
005610     set      WS-Fill-Idx to 1.
005620     perform  bb310-Write-One-Fill thru bb310-Exit
005630              until WS-Fill-Idx > LK-Fill-Count.
005640*
005650 bb300-Exit. exit section.
005660*
005670 bb310-Write-One-Fill          section.
005680***********************************
005690*
005700     move     spaces to T4-Fill-Record.
005710     move     Mst-Sin                        to Fil-Sin.
005720     move     LK-Fill-Form-Id(WS-Fill-Idx)   to Fil-Form-Id.
005730     move     LK-Fill-Field-Id(WS-Fill-Idx)  to Fil-Field-Id.
005740     move     LK-Fill-Value(WS-Fill-Idx)     to Fil-Field-Value.
005750     write    T4-Fill-Record.
005760     set      WS-Fill-Idx up by 1.
005770*
005780 bb310-Exit. exit section.
005790*
005800 bb350-Accumulate-Totals       section.
005810***********************************
005820*
005830     add      LK-Total-Income   to WS-Grand-Income.
005840     add      LK-Total-Withhold to WS-Grand-Withhold.
005850     add      LK-Balance-Or-Rfnd to WS-Grand-Balance.
005860*
005870 bb350-Exit. exit section.
005880*

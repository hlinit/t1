000100* 04/04/26 vbc - Created for CRA T1 batch - FD for Line Item file.
000110*
000120 fd  T4-Item-File.
000130     copy "wst4itm.cob".
000140*

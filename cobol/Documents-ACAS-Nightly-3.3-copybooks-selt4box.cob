000100* 04/04/26 vbc - Created for CRA T1 batch - Select for Slip Box Detail.
000110*
000120     select  T4-Box-File     assign to "BOX-DETAILS"
000130             organization    line sequential
000140             file status     T4-Box-Status.
000150*

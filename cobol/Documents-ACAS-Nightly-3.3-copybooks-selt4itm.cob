000100* 04/04/26 vbc - Created for CRA T1 batch - Select for Line Item file.
000110*
000120     select  T4-Item-File    assign to "LINE-ITEMS"
000130             organization    line sequential
000140             file status     T4-Itm-Status.
000150*

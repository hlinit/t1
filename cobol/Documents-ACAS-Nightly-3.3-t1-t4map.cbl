000100*****************************************************************
000110*                                                                *
000120*            T4 Mapping & Rating Engine  (called)               *
000130*                                                                *
000140*       Aggregates box details into T1/ON428 totals and         *
000150*           per-box line items - U4 of the CRA T1               *
000160*                       add-on.                                 *
000170*                                                                *
000180*****************************************************************
000190*
000200 identification          division.
000210*================================
000220*
000230      program-id.       t4map.
000240**
000250*    Author.           Dennis R Falkirk CDP, ACP.
000260**
000270*    Installation.     Gatehouse Financial Systems.
000280**
000290*    Date-Written.     02/05/1991.
000300**
000310*    Date-Compiled.
000320**
000330*    Security.         Copyright (C) 1991 - 2026 & later, Dennis
000340*                      R Falkirk. Distributed under the GNU
000350*                      General Public License. See file COPYING.
000360**
000370*    Remarks.          Called once per taxpayer by T4DRV, on the
000380*                      CALL "maps.." convention used throughout
000390*                      this suite (see e.g. maps04/maps09).  No
000400*                      files of its own - all data arrives and
000410*                      leaves via the Linkage Section.
000420**
000430*    Version.          See Prog-Name In Ws.
000440**
000450*    Called Modules.
000460*                      None.
000470**
000480*    Functions Used:
000490*                      None.
000500*    Files used :
000510*                      None - called subprogram, linkage only.
000520*
000530*    Error or Warning messages used.
000540*                      None.
000550**
000560* Changes:
000570* 02/05/1991 vbc - 1.0.00 Created.
000580* 17/06/1995 vbc -     10 Added the climate-action-incentive
000590*                       estimate calc (rural supplement).
000600* 03/09/1998 vbc -     15 Y2K - no 2-digit year fields carried here.
000610* 09/03/2009 vbc -     20 Fix: CAI rural supplement rounded before
000620*                       adding rather than after - now matches the
000630*                       10% of subtotal rule.
000640* 26/10/2026 vbc -     30 Rebuilt for CRA Ontario 2024 T1 add-on.
000650* 10/11/2026 drf -     31 House re-branding - Author/Installation
000660*                       and the copyright banner now read Gatehouse
000670*                       Financial Systems, not the old letterhead.
000680*
000690**
000700*************************************************************************
000710* Copyright Notice - see COPYING.  Gatehouse Financial Systems T1
000720* Add-On, Copyright (c) Dennis R Falkirk 1976-2026 and later.  Free
000730* software for personal/business use; excludes resale or hire -
000740* contact support@gatehouse-fs.example for commercial terms.
000750*************************************************************************
000760*
000770 environment             division.
000780*================================
000790*
000800 data                    division.
000810*================================
000820*
000830 working-storage section.
000840*-----------------------
000850 77  prog-name               pic x(17) value "t4map   (1.0.31)".
000860*
000870 01  WS-Constants.
000880     03  WS-Fed-Basic-Amt    pic s9(7)v99 comp-3 value 15505.00.
000890     03  WS-Ont-Basic-Amt    pic s9(7)v99 comp-3 value 12691.00.
000900     03  WS-Fed-Rate         pic s9v9999  comp-3 value 0.1500.
000910     03  WS-Ont-Rate         pic s9v9999  comp-3 value 0.0505.
000920     03  WS-Cai-Base         pic s9(7)v99 comp-3 value 488.00.
000930     03  WS-Cai-2nd-Adult    pic s9(7)v99 comp-3 value 244.00.
000940     03  WS-Cai-Per-Child    pic s9(7)v99 comp-3 value 122.00.
000950     03  WS-Cai-Rural-Pct    pic s9v9999  comp-3 value 0.1000.
000960     03  filler              pic x(4)  value spaces.
000970*
000980 01  WS-Work.
000990     03  WS-Box-Idx          binary-char unsigned value zero.
001000     03  WS-Item-Idx         binary-char unsigned value zero.
001010     03  WS-Cai-Subtotal     pic s9(7)v99 comp-3 value zero.
001020     03  WS-Cai-Supplement   pic s9(7)v99 comp-3 value zero.
001030     03  WS-Sum-43700        pic s9(7)v99 comp-3 value zero.
001040     03  WS-Sum-428          pic s9(7)v99 comp-3 value zero.
001050     03  filler              pic x(4)  value spaces.
001060*
001070 01  WS-Item-Key-Build.
001080     03  WS-Key-Prefix       pic x(4)  value "box_".
001090     03  WS-Key-Box          pic x(11) value spaces.
001100     03  filler              pic x(4)  value spaces.
001110 01  WS-Item-Key-Redef redefines WS-Item-Key-Build.
001120     03  WS-Key-Whole        pic x(19).
001130*
001140 01  WS-Ref-Test.
001150     03  WS-Ref-Chars        pic x(5)  value spaces.
001160     03  filler              pic xx    value spaces.
001170 01  WS-Ref-Numeric redefines WS-Ref-Test.
001180     03  WS-Ref-As-Num       pic 9(5).
001190     03  filler              pic xx.
001200 01  WS-Ref-3-View redefines WS-Ref-Test.
001210     03  WS-Ref-3-Char       pic x(3).
001220     03  filler              pic x(4).
001230*
001240 linkage section.
001250*----------------
001260*
001270 01  LK-Box-Table.
001280     03  LK-Box-Count        binary-char unsigned.
001290     03  LK-Box-Entry        occurs 20.
001300         05  LK-Box-Code     pic x(11).
001310         05  LK-Box-Label    pic x(45).
001320         05  LK-Box-Amount   pic s9(7)v99 comp-3.
001330         05  LK-Box-Line-Ref pic x(5).
001340     03  filler              pic x(4)     value spaces.
001350*
001360 01  LK-Other-Info.
001370     03  LK-Rrsp-Limit       pic s9(7)v99 comp-3.
001380     03  LK-Rrsp-Contrib     pic s9(7)v99 comp-3.
001390     03  LK-Union-Dues       pic s9(7)v99 comp-3.
001400     03  LK-Childcare        pic s9(7)v99 comp-3.
001410     03  LK-Tuition-Transfer pic s9(7)v99 comp-3.
001420     03  LK-Medical          pic s9(7)v99 comp-3.
001430     03  LK-Donations        pic s9(7)v99 comp-3.
001440     03  LK-Cai-Adults       pic 9(2).
001450     03  LK-Cai-Children     pic 9(2).
001460     03  LK-Cai-Rural        pic x.
001470     03  filler              pic x(4)     value spaces.
001480*
001490 01  LK-Totals.
001500     03  LK-Total-Income     pic s9(7)v99 comp-3.
001510     03  LK-Net-Income       pic s9(7)v99 comp-3.
001520     03  LK-Taxable-Income   pic s9(7)v99 comp-3.
001530     03  LK-Total-Withhold   pic s9(7)v99 comp-3.
001540     03  LK-Federal-Credits  pic s9(7)v99 comp-3.
001550     03  LK-Provnl-Credits   pic s9(7)v99 comp-3.
001560     03  LK-Total-Deduct     pic s9(7)v99 comp-3.
001570     03  LK-Cai-Estimate     pic s9(7)v99 comp-3.
001580     03  filler              pic x(4)     value spaces.
001590*
001600 01  LK-Item-Table.
001610     03  LK-Item-Count       binary-char unsigned.
001620     03  LK-Item-Entry       occurs 25.
001630         05  LK-Item-Key     pic x(20).
001640         05  LK-Item-Label   pic x(45).
001650         05  LK-Item-Amount  pic s9(7)v99 comp-3.
001660         05  LK-Item-Level   pic x(10).
001670         05  LK-Item-Form    pic x(10).
001680         05  LK-Item-Ref     pic x(5).
001690     03  filler              pic x(4)     value spaces.
001700*
001710 procedure division using LK-Box-Table LK-Other-Info
001720                           LK-Totals LK-Item-Table.
001730*
001740 aa000-Main                  section.
001750***********************************
001760     move     zero to LK-Total-Income LK-Net-Income
001770                       LK-Taxable-Income LK-Total-Withhold
001780                       LK-Federal-Credits LK-Provnl-Credits
001790                       LK-Total-Deduct LK-Cai-Estimate.
001800     move     zero to LK-Item-Count.
001810     perform  bb100-Sum-Income-And-Withhold.
001820     perform  bb150-Compute-Deductions-Etc.
001830     perform  bb200-Compute-Credits.
001840     perform  bb250-Compute-Cai.
001850     set      WS-Box-Idx to 1.
001860     perform  bb300-Build-One-Box-Item thru bb300-Exit
001870              until WS-Box-Idx > LK-Box-Count.
001880     perform  bb350-Build-Derived-Items.
001890     goback.
001900*
001910 aa000-Exit. exit section.
001920*
001930 bb100-Sum-Income-And-Withhold section.
001940***********************************
001950*
001960     set      WS-Box-Idx to 1.
001970     perform  bb110-Add-One-Box thru bb110-Exit
001980              until WS-Box-Idx > LK-Box-Count.
001990*
002000 bb100-Exit. exit section.
002010*
002020 bb110-Add-One-Box            section.
002030************************************
002040*
002050     move     LK-Box-Line-Ref(WS-Box-Idx) to WS-Ref-Test.
002060     evaluate WS-Ref-Test
002070         when "10100" when "10400" when "11900"
002080              add  LK-Box-Amount(WS-Box-Idx) to LK-Total-Income
002090         when "43700"
002100              add  LK-Box-Amount(WS-Box-Idx) to WS-Sum-43700
002110              add  LK-Box-Amount(WS-Box-Idx) to LK-Total-Withhold
002120         when "428"
002130              add  LK-Box-Amount(WS-Box-Idx) to WS-Sum-428
002140              add  LK-Box-Amount(WS-Box-Idx) to LK-Total-Withhold
002150         when other
002160              continue
002170     end-evaluate.
002180     set      WS-Box-Idx up by 1.
002190*
002200 bb110-Exit. exit section.
002210*
002220 bb150-Compute-Deductions-Etc section.
002230************************************
002240*
002250     add      LK-Rrsp-Contrib LK-Union-Dues giving LK-Total-Deduct.
002260     compute  LK-Net-Income rounded =
002270              LK-Total-Income - LK-Total-Deduct.
002280     if       LK-Net-Income < 0
002290              move zero to LK-Net-Income
002300     end-if.
002310     compute  LK-Taxable-Income rounded =
002320              LK-Net-Income - LK-Tuition-Transfer.
002330     if       LK-Taxable-Income < 0
002340              move zero to LK-Taxable-Income
002350     end-if.
002360*
002370 bb150-Exit. exit section.
002380*
002390 bb200-Compute-Credits        section.
002400************************************
002410*
002420     compute  LK-Federal-Credits rounded =
002430              WS-Fed-Rate * (WS-Fed-Basic-Amt + LK-Donations).
002440     compute  LK-Provnl-Credits rounded =
002450              WS-Ont-Rate * (WS-Ont-Basic-Amt + LK-Donations).
002460*
002470 bb200-Exit. exit section.
002480*
002490 bb250-Compute-Cai            section.
002500************************************
002510*
002520     move     WS-Cai-Base to WS-Cai-Subtotal.
002530     if       LK-Cai-Adults > 1
002540              add  WS-Cai-2nd-Adult to WS-Cai-Subtotal
002550     end-if.
002560     compute  WS-Cai-Subtotal rounded =
002570              WS-Cai-Subtotal + (LK-Cai-Children * WS-Cai-Per-Child).
002580     if       LK-Cai-Rural = "Y" or LK-Cai-Rural = "y"
002590              compute WS-Cai-Supplement rounded =
002600                      WS-Cai-Subtotal * WS-Cai-Rural-Pct
002610              add  WS-Cai-Supplement to WS-Cai-Subtotal
002620     end-if.
002630     move     WS-Cai-Subtotal to LK-Cai-Estimate.
002640*
002650 bb250-Exit. exit section.
002660*
002670 bb300-Build-One-Box-Item     section.
002680************************************
002690*
002700     add      1 to LK-Item-Count.
002710     move     spaces to WS-Item-Key-Build.
002720     move     LK-Box-Code(WS-Box-Idx) to WS-Key-Box.
002730     move     WS-Key-Whole to LK-Item-Key(LK-Item-Count).
002740     move     LK-Box-Label(WS-Box-Idx) to LK-Item-Label(LK-Item-Count).
002750     move     LK-Box-Amount(WS-Box-Idx)
002760                                     to LK-Item-Amount(LK-Item-Count).
002770     move     LK-Box-Line-Ref(WS-Box-Idx) to LK-Item-Ref(LK-Item-Count).
002780     move     LK-Box-Line-Ref(WS-Box-Idx) to WS-Ref-Test.
002790     if       WS-Ref-Test = "428"
002800              move "provincial" to LK-Item-Level(LK-Item-Count)
002810              move "ON428"      to LK-Item-Form(LK-Item-Count)
002820     else
002830              move "federal"    to LK-Item-Level(LK-Item-Count)
002840              move "T1 General" to LK-Item-Form(LK-Item-Count)
002850     end-if.
002860     set      WS-Box-Idx up by 1.
002870*
002880 bb300-Exit. exit section.
002890*
002900 bb350-Build-Derived-Items    section.
002910************************************
002920*
002930     add      1 to LK-Item-Count.
002940     move     "line_15000"      to LK-Item-Key(LK-Item-Count).
002950     move     "Total income"    to LK-Item-Label(LK-Item-Count).
002960     move     LK-Total-Income   to LK-Item-Amount(LK-Item-Count).
002970     move     "federal"         to LK-Item-Level(LK-Item-Count).
002980     move     "T1 General"      to LK-Item-Form(LK-Item-Count).
002990     move     "15000"           to LK-Item-Ref(LK-Item-Count).
003000*
003010     add      1 to LK-Item-Count.
003020     move     "line_23600"      to LK-Item-Key(LK-Item-Count).
003030     move     "Net income"      to LK-Item-Label(LK-Item-Count).
003040     move     LK-Net-Income     to LK-Item-Amount(LK-Item-Count).
003050     move     "federal"         to LK-Item-Level(LK-Item-Count).
003060     move     "T1 General"      to LK-Item-Form(LK-Item-Count).
003070     move     "23600"           to LK-Item-Ref(LK-Item-Count).
003080*
003090     add      1 to LK-Item-Count.
003100     move     "line_26000"      to LK-Item-Key(LK-Item-Count).
003110     move     "Taxable income"  to LK-Item-Label(LK-Item-Count).
003120     move     LK-Taxable-Income to LK-Item-Amount(LK-Item-Count).
003130     move     "federal"         to LK-Item-Level(LK-Item-Count).
003140     move     "T1 General"      to LK-Item-Form(LK-Item-Count).
003150     move     "26000"           to LK-Item-Ref(LK-Item-Count).
003160*
003170     add      1 to LK-Item-Count.
003180     move     "line_43700"      to LK-Item-Key(LK-Item-Count).
003190     move     "Tax withheld"    to LK-Item-Label(LK-Item-Count).
003200     move     WS-Sum-43700      to LK-Item-Amount(LK-Item-Count).
003210     move     "federal"         to LK-Item-Level(LK-Item-Count).
003220     move     "T1 General"      to LK-Item-Form(LK-Item-Count).
003230     move     "43700"           to LK-Item-Ref(LK-Item-Count).
003240*
003250     add      1 to LK-Item-Count.
003260     move     "on428_line_1"    to LK-Item-Key(LK-Item-Count).
003270     move     "ON428 withheld"  to LK-Item-Label(LK-Item-Count).
003280     move     WS-Sum-428        to LK-Item-Amount(LK-Item-Count).
003290     move     "provincial"      to LK-Item-Level(LK-Item-Count).
003300     move     "ON428"           to LK-Item-Form(LK-Item-Count).
003310     move     "428"             to LK-Item-Ref(LK-Item-Count).
003320*
003330 bb350-Exit. exit section.
003340*

000100*****************************************************************
000110*                                                                *
000120*             T4 Form-Fill Engine  (called)                     *
000130*                                                                *
000140*        Computes tax payable/balance and builds the            *
000150*       T1-General & ON428 field/value lists - U5 of the         *
000160*                    CRA T1 add-on.                              *
000170*                                                                *
000180*****************************************************************
000190*
000200 identification          division.
000210*================================
000220*
000230      program-id.       t4fill.
000240**
000250*    Author.           Dennis R Falkirk CDP, ACP.
000260**
000270*    Installation.     Gatehouse Financial Systems.
000280**
000290*    Date-Written.     14/06/1991.
000300**
000310*    Date-Compiled.
000320**
000330*    Security.         Copyright (C) 1991 - 2026 & later, Dennis
000340*                      R Falkirk. Distributed under the GNU
000350*                      General Public License. See file COPYING.
000360**
000370*    Remarks.          Called once per taxpayer by T4DRV, after
000380*                      T4MAP, on the same CALL "maps.." convention.
000390*                      Computes the settlement summary and the
000400*                      T1-General/ON428 fill-field list.  No files
000410*                      of its own - all data via Linkage Section.
000420**
000430*    Version.          See Prog-Name In Ws.
000440**
000450*    Called Modules.
000460*                      None.
000470**
000480*    Functions Used:
000490*                      None.
000500*    Files used :
000510*                      None - called subprogram, linkage only.
000520*
000530*    Error or Warning messages used.
000540*                      None.
000550**
000560* Changes:
000570* 14/06/1991 vbc - 1.0.00 Created.
000580* 22/02/1996 vbc -     10 Address field now built as a single
000590*                       "street, city postal" value per the 1996
000600*                       T1-General layout change.
000610* 03/09/1998 vbc -     15 Y2K - no 2-digit year fields carried here.
000620* 26/10/2026 vbc -     30 Rebuilt for CRA Ontario 2024 T1 add-on.
000630* 10/11/2026 drf -     31 House re-branding - Author/Installation
000640*                       and the copyright banner now read Gatehouse
000650*                       Financial Systems, not the old letterhead.
000660*
000670**
000680*************************************************************************
000690* Copyright Notice - see COPYING.  Gatehouse Financial Systems T1
000700* Add-On, Copyright (c) Dennis R Falkirk 1976-2026 and later.  Free
000710* software for personal/business use; excludes resale or hire -
000720* contact support@gatehouse-fs.example for commercial terms.
000730*************************************************************************
000740*
000750 environment             division.
000760*================================
000770*
000780 data                    division.
000790*================================
000800*
000810 working-storage section.
000820*-----------------------
000830 77  prog-name               pic x(17) value "t4fill  (1.0.31)".
000840*
000850 01  WS-Constants.
000860     03  WS-Fed-Rate         pic s9v9999  comp-3 value 0.1500.
000870     03  WS-Ont-Rate         pic s9v9999  comp-3 value 0.0505.
000880     03  filler              pic x(4)     value spaces.
000890*
000900 01  WS-Work.
000910     03  WS-Fed-Gross        pic s9(7)v99 comp-3 value zero.
000920     03  WS-Ont-Gross        pic s9(7)v99 comp-3 value zero.
000930     03  filler              pic x(4)     value spaces.
000940*
000950 01  WS-Address-Build.
000960     03  WS-Addr-Street      pic x(30) value spaces.
000970     03  WS-Addr-Comma       pic xx    value ", ".
000980     03  WS-Addr-City        pic x(20) value spaces.
000990     03  WS-Addr-Gap         pic x     value space.
001000     03  WS-Addr-Postal      pic x(7)  value spaces.
001010     03  WS-Addr-Whole       pic x(45) value spaces.
001020     03  filler              pic x(4)  value spaces.
001030 01  WS-Address-Redef redefines WS-Address-Build.
001040     03  WS-Addr-As-One      pic x(109).
001050*
001060 01  WS-Addr-Lens.
001070     03  WS-Street-Trail     binary-short value zero.
001080     03  WS-Street-Len       binary-short value zero.
001090     03  WS-City-Trail       binary-short value zero.
001100     03  WS-City-Len         binary-short value zero.
001110     03  filler              pic x(4)  value spaces.
001120*
001130 01  WS-Money-Val             pic s9(7)v99 comp-3 value zero.
001140 01  WS-Money-Edited          pic -(6)9.99         value zero.
001150 01  WS-Money-As-Text         pic x(15)            value spaces.
001160*
001170 01  WS-Full-As-One          pic x(46) value spaces.
001180*
001190 01  WS-Fill-Args.
001200     03  WS-Arg-Form-Id       pic x(10) value spaces.
001210     03  WS-Arg-Field-Id      pic x(20) value spaces.
001220     03  WS-Arg-Value         pic x(45) value spaces.
001230     03  filler               pic x(4)  value spaces.
001240 01  WS-Fill-Args-Redef redefines WS-Fill-Args.
001250     03  WS-Arg-As-One        pic x(79).
001260*
001270 linkage section.
001280*----------------
001290*
001300* Master carries one combined name field - LK-Identity-Split-View
001310* is kept only so a caller built against the old first/last shape
001320* still lines up byte for byte.
001330 01  LK-Identity.
001340     03  LK-Id-Full-Name     pic x(40).
001350     03  LK-Id-Sin           pic x(11).
001360     03  LK-Id-Street        pic x(30).
001370     03  LK-Id-City          pic x(20).
001380     03  LK-Id-Postal        pic x(7).
001390     03  filler              pic x(4).
001400 01  LK-Identity-Split-View redefines LK-Identity.
001410     03  LK-Id-First-Half    pic x(20).
001420     03  LK-Id-Second-Half   pic x(20).
001430     03  filler              pic x(72).
001440*
001450 01  LK-Totals.
001460     03  LK-Total-Income     pic s9(7)v99 comp-3.
001470     03  LK-Net-Income       pic s9(7)v99 comp-3.
001480     03  LK-Taxable-Income   pic s9(7)v99 comp-3.
001490     03  LK-Total-Withhold   pic s9(7)v99 comp-3.
001500     03  LK-Federal-Credits  pic s9(7)v99 comp-3.
001510     03  LK-Provnl-Credits   pic s9(7)v99 comp-3.
001520     03  LK-Total-Deduct     pic s9(7)v99 comp-3.
001530     03  LK-Cai-Estimate     pic s9(7)v99 comp-3.
001540     03  filler              pic x(4).
001550*
001560 01  LK-Settlement.
001570     03  LK-Fed-Tax-Payable  pic s9(7)v99 comp-3.
001580     03  LK-Ont-Tax-Payable  pic s9(7)v99 comp-3.
001590     03  LK-Balance-Or-Rfnd  pic s9(7)v99 comp-3.
001600     03  filler              pic x(4).
001610*
001620 01  LK-Fill-Table.
001630     03  LK-Fill-Count       binary-char unsigned.
001640     03  LK-Fill-Entry       occurs 10.
001650         05  LK-Fill-Form-Id pic x(10).
001660         05  LK-Fill-Field-Id pic x(20).
001670         05  LK-Fill-Value   pic x(45).
001680     03  filler              pic x(4).
001690*
001700 procedure division using LK-Identity LK-Totals
001710                           LK-Settlement LK-Fill-Table.
001720*
001730 aa000-Main                  section.
001740***********************************
001750     move     zero to LK-Fed-Tax-Payable LK-Ont-Tax-Payable
001760                       LK-Balance-Or-Rfnd.
001770     move     zero to LK-Fill-Count.
001780     perform  bb100-Compute-Tax-Payable.
001790     perform  bb150-Compute-Balance.
001800     perform  bb200-Build-Address.
001810     perform  bb250-Build-T1-Fields.
001820     perform  bb300-Build-On428-Fields.
001830     goback.
001840*
001850 aa000-Exit. exit section.
001860*
001870 bb100-Compute-Tax-Payable    section.
001880************************************
001890*
001900     compute  WS-Fed-Gross rounded =
001910              LK-Taxable-Income * WS-Fed-Rate.
001920     compute  LK-Fed-Tax-Payable rounded =
001930              WS-Fed-Gross - LK-Federal-Credits.
001940     if       LK-Fed-Tax-Payable < 0
001950              move zero to LK-Fed-Tax-Payable
001960     end-if.
001970     compute  WS-Ont-Gross rounded =
001980              LK-Taxable-Income * WS-Ont-Rate.
001990     compute  LK-Ont-Tax-Payable rounded =
002000              WS-Ont-Gross - LK-Provnl-Credits.
002010     if       LK-Ont-Tax-Payable < 0
002020              move zero to LK-Ont-Tax-Payable
002030     end-if.
002040*
002050 bb100-Exit. exit section.
002060*
002070 bb150-Compute-Balance        section.
002080************************************
002090*
002100     compute  LK-Balance-Or-Rfnd rounded =
002110              LK-Total-Withhold - (LK-Fed-Tax-Payable
002120                                  + LK-Ont-Tax-Payable).
002130*
002140 bb150-Exit. exit section.
002150*
002160 bb200-Build-Address          section.
002170************************************
002180*
002190* 26/10/2026 vbc - 30 Street/city can hold an embedded space (a
002200*                  two-word town, a numbered street) and the postal
002210*                  code has its own embedded gap (A9A 9A9), so a
002220*                  plain delimited by space would chop the value off
002230*                  at the first internal space - trim on the real
002240*                  trailing-space count instead.
002250     move     zero to WS-Street-Trail WS-City-Trail.
002260     move     spaces to WS-Address-Build.
002270     move     LK-Id-Street to WS-Addr-Street.
002280     move     LK-Id-City   to WS-Addr-City.
002290     move     LK-Id-Postal to WS-Addr-Postal.
002300     inspect  WS-Addr-Street tallying WS-Street-Trail
002310              for trailing space.
002320     compute  WS-Street-Len = 30 - WS-Street-Trail.
002330     if       WS-Street-Len < 1
002340              move 1 to WS-Street-Len
002350     end-if.
002360     inspect  WS-Addr-City tallying WS-City-Trail
002370              for trailing space.
002380     compute  WS-City-Len = 20 - WS-City-Trail.
002390     if       WS-City-Len < 1
002400              move 1 to WS-City-Len
002410     end-if.
002420     string   WS-Addr-Street(1:WS-Street-Len) delimited by size
002430              WS-Addr-Comma                   delimited by size
002440              WS-Addr-City(1:WS-City-Len)     delimited by size
002450              " "                             delimited by size
002460              WS-Addr-Postal                  delimited by size
002470              into WS-Addr-Whole.
002480*
002490 bb200-Exit. exit section.
002500*
002510 bb250-Build-T1-Fields        section.
002520************************************
002530*
002540     move     spaces to WS-Full-As-One.
002550     move     LK-Id-Full-Name to WS-Full-As-One.
002560*
002570     move     "t1-general" to WS-Arg-Form-Id.
002580     move     "identity.fullName" to WS-Arg-Field-Id.
002590     move     WS-Full-As-One to WS-Arg-Value.
002600     perform  bb400-Add-Fill-Entry thru bb400-Exit.
002610*
002620     move     "identity.sin" to WS-Arg-Field-Id.
002630     move     LK-Id-Sin to WS-Arg-Value.
002640     perform  bb400-Add-Fill-Entry thru bb400-Exit.
002650*
002660     move     "identity.address" to WS-Arg-Field-Id.
002670     move     WS-Addr-Whole to WS-Arg-Value.
002680     perform  bb400-Add-Fill-Entry thru bb400-Exit.
002690*
002700     move     LK-Total-Income to WS-Money-Val.
002710     perform  bb350-Edit-Money.
002720     move     "line15000" to WS-Arg-Field-Id.
002730     move     WS-Money-As-Text to WS-Arg-Value.
002740     perform  bb400-Add-Fill-Entry thru bb400-Exit.
002750*
002760     move     LK-Net-Income to WS-Money-Val.
002770     perform  bb350-Edit-Money.
002780     move     "line23600" to WS-Arg-Field-Id.
002790     move     WS-Money-As-Text to WS-Arg-Value.
002800     perform  bb400-Add-Fill-Entry thru bb400-Exit.
002810*
002820     move     LK-Taxable-Income to WS-Money-Val.
002830     perform  bb350-Edit-Money.
002840     move     "line26000" to WS-Arg-Field-Id.
002850     move     WS-Money-As-Text to WS-Arg-Value.
002860     perform  bb400-Add-Fill-Entry thru bb400-Exit.
002870*
002880     move     LK-Total-Withhold to WS-Money-Val.
002890     perform  bb350-Edit-Money.
002900     move     "line43700" to WS-Arg-Field-Id.
002910     move     WS-Money-As-Text to WS-Arg-Value.
002920     perform  bb400-Add-Fill-Entry thru bb400-Exit.
002930*
002940 bb250-Exit. exit section.
002950*
002960 bb300-Build-On428-Fields     section.
002970************************************
002980*
002990     move     "on428" to WS-Arg-Form-Id.
003000     move     "identity.fullName" to WS-Arg-Field-Id.
003010     move     WS-Full-As-One to WS-Arg-Value.
003020     perform  bb400-Add-Fill-Entry thru bb400-Exit.
003030*
003040     move     LK-Total-Withhold to WS-Money-Val.
003050     perform  bb350-Edit-Money.
003060     move     "line1" to WS-Arg-Field-Id.
003070     move     WS-Money-As-Text to WS-Arg-Value.
003080     perform  bb400-Add-Fill-Entry thru bb400-Exit.
003090*
003100     move     LK-Provnl-Credits to WS-Money-Val.
003110     perform  bb350-Edit-Money.
003120     move     "line19" to WS-Arg-Field-Id.
003130     move     WS-Money-As-Text to WS-Arg-Value.
003140     perform  bb400-Add-Fill-Entry thru bb400-Exit.
003150*
003160 bb300-Exit. exit section.
003170*
003180 bb350-Edit-Money             section.
003190************************************
003200*
003210     move     spaces to WS-Money-As-Text.
003220     move     WS-Money-Val to WS-Money-Edited.
003230     move     WS-Money-Edited to WS-Money-As-Text.
003240*
003250 bb350-Exit. exit section.
003260*
003270 bb400-Add-Fill-Entry         section.
003280************************************
003290*
003300     add      1 to LK-Fill-Count.
003310     move     WS-Arg-Form-Id  to LK-Fill-Form-Id(LK-Fill-Count).
003320     move     WS-Arg-Field-Id to LK-Fill-Field-Id(LK-Fill-Count).
003330     move     WS-Arg-Value    to LK-Fill-Value(LK-Fill-Count).
003340*
003350 bb400-Exit. exit section.
003360*
